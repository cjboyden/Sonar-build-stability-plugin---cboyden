000100 ******************************************************************
000110 *                                                                *
000120 *   C O P Y B O O K   :  RAWCIBLD                               *
000130 *   DESCRIPTION        :  One raw CI build record as received   *
000140 *                         on the upstream feed file, before it   *
000150 *                         is unmarshalled onto CI_BUILD_REC by    *
000160 *                         CIRAWCV0.  Fixed-length, one record     *
000170 *                         per line on the feed file.              *
000180 *                                                                *
000190 *-----------------------------------------------------------------
000200 * CHANGE LOG                                                      *
000210 *-----------------------------------------------------------------*
000220 * DATE     | BY  | TICKET  | DESCRIPTION                          *
000230 *----------|-----|---------|--------------------------------------*
000240 * 94-04-18 | RDH | CIS-002 | Original build of RAW_CI_BUILD_REC     *
000250 * 95-11-02 | RDH | CIS-017 | Added cause/action block and its       *
000260 *          |     |         | RAW_CAUSE_PRESENT_FLAG indicator       *
000270 * 99-02-09 | LKM | CIS-Y2K | Year-2000 review - no stored dates      *
000280 *          |     |         | outside of epoch-millis fields          *
000290 * 07-08-14 | TJP | CIS-066 | REDEFINES added for edit/display work   *
000300 ******************************************************************
000310*
000320 01  RAW_CI_BUILD_REC.
000330     05  RAW-NUMBER                      PIC 9(09).
000340     05  RAW-NUMBER-X REDEFINES
000350         RAW-NUMBER                      PIC X(09).
000360     05  RAW-TIMESTAMP                    PIC 9(15).
000370     05  RAW-TIMESTAMP-X REDEFINES
000380         RAW-TIMESTAMP                    PIC X(15).
000390     05  RAW-RESULT                       PIC X(20).
000400     05  RAW-DURATION                     PIC 9(09).
000410     05  RAW-DURATION-X REDEFINES
000420         RAW-DURATION                     PIC X(09).
000430     05  RAW_CAUSE_PRESENT_FLAG           PIC X(01).
000440         88  RAW-CAUSE-BLOCK-PRESENT             VALUE "Y".
000450         88  RAW-CAUSE-BLOCK-ABSENT              VALUE "N".
000460     05  RAW-URL                          PIC X(200).
000470     05  RAW-CAUSE-SHORT-DESCRIPTION      PIC X(200).
000480     05  RAW-CAUSE-USER-NAME              PIC X(60).
000490     05  RAW-CAUSE-UPSTREAM-PROJECT       PIC X(60).
000500     05  RAW-CAUSE-UPSTREAM-BUILD         PIC X(20).
000510     05  RAW-CAUSE-UPSTREAM-URL           PIC X(200).
000520     05  FILLER                           PIC X(10).
