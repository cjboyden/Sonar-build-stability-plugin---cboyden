000100 IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   Program ID   : CIBLDSR0                                             *
000150*   Program Name : Build record serialisation routine                  *
000160*   Summary      : Called with function code P or R.  On P, PARSEs a    *
000170*                  semicolon-delimited field=value BUILD history line   *
000180*                  into CI_BUILD_REC.  On R, RENDERs CI_BUILD_REC back  *
000190*                  into that same delimited line.  Holds the only copy  *
000200*                  of the tag table so both batch drivers stay in step. *
000210*                                                                        *
000220*   CALLED BY    : CIRAWCV0 (function R, unmarshalling a raw build)     *
000230*                : CIBLSTB0 (function P, once per history line read)    *
000240*                                                                        *
000250*   LINKAGE      : LK-FUNCTION-CODE   (Input  - "P" or "R")             *
000260*                : CI_BUILD_REC       (In/Out - see CIBUILD.CPY)        *
000270*                : LK-SERIAL-LINE     (In/Out - the delimited line)     *
000280*                : CI_BUILD_WORK_REC  (Output - WELL-FORMED-FLAG)       *
000290*                                                                        *
000300**************************************************************************
000310*------------------------------------------------------------------------*
000320* CHANGE LOG                                                             *
000330*------------------------------------------------------------------------*
000340* DATE     | BY  | TICKET  | DESCRIPTION                                *
000350*----------|-----|---------|----------------------------------------------
000360* 94-04-25 | RDH | CIS-003 | Neuerstellung - split out of CIBLSTB0 so    *
000370*          |     |         | the feed-conversion batch could reuse the  *
000380*          |     |         | RENDER side without duplicating the table. *
000390* 95-11-06 | RDH | CIS-017 | Added cause_* tags on PARSE and RENDER.     *
000400* 96-05-30 | RDH | CIS-024 | PARSE: stopped rejecting an "=" embedded    *
000410*          |     |         | in the value (URLs carry query args).      *
000420* 98-12-01 | LKM | CIS-033 | Added CI-BLDW-WELL-FORMED-FLAG per the May  *
000430*          |     |         | audit finding - short records were being   *
000440*          |     |         | accepted silently with no NUMBER/TIME.     *
000450* 99-02-09 | LKM | CIS-Y2K | Year-2000 review - NUMBER/TIME/DURATION     *
000460*          |     |         | tags are plain digit strings, no century.  *
000470* 02-06-30 | TJP | CIS-041 | Added dev tag (comma-joined developer list).*
000480* 07-08-14 | TJP | CIS-066 | RENDER: duration tag now built from the     *
000490*          |     |         | REDEFINES view of CI-BLD-DURATION, not a   *
000500*          |     |         | second MOVE - keeps both in step on edit.  *
000510* 11-03-22 | TJP | CIS-071 | Traced a missing VALUE-LENGTH declaration   *
000520*          |     |         | back to the 94-04-25 split - the 1400/1500/ *
000530*          |     |         | 1600 paragraphs had relied on it undeclared *
000540*          |     |         | since the original cut from CIBLSTB0.       *
000550*------------------------------------------------------------------------*
000560*
000570* ID DIVISION entries below are kept to the shop standard six
000580* paragraphs even though this is a called subprogram, not a batch
000590* driver - DATE-COMPILED is left blank for the compiler to stamp.
000600 PROGRAM-ID. CIBLDSR0.
000610 AUTHOR. R D HOLLOWAY.
000620 INSTALLATION. DATA PROCESSING CENTER.
000630 DATE-WRITTEN. 04-25-94.
000640 DATE-COMPILED.
000650 SECURITY. UNCLASSIFIED.
000660 ENVIRONMENT DIVISION.
000670* no SELECT/FILE-CONTROL needed - see the DATA DIVISION note below.
000680 CONFIGURATION SECTION.
000690 SOURCE-COMPUTER. VAX-8650.
000700 OBJECT-COMPUTER. VAX-8650.
000710* TAG-CHARACTERS is declared for completeness with the rest of the CI
000720* suite's CLASS conventions - tag text is matched against literals in
000730* 1300-STORE-TAG-VALUE below rather than tested against this class, so
000740* it is informational only at present.
000750 SPECIAL-NAMES.
000760     C01 IS TOP-OF-FORM
000770     CLASS TAG-CHARACTERS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000780                              "abcdefghijklmnopqrstuvwxyz"
000790                              "_"
000800     UPSI-0 IS CIBLD-TRACE-SWITCH
000810         ON STATUS IS CIBLD-TRACE-ON.
000820/
000830 DATA DIVISION.
000840* No FILE SECTION in this program - PARSE/RENDER work entirely against
000850* the LK-SERIAL-LINE and CI_BUILD_REC handed in on the CALL; all file
000860* I/O belongs to the two batch drivers, CIRAWCV0 and CIBLSTB0.
000870 WORKING-STORAGE SECTION.
000880*--------------------------------------------------------------------*
000890* Token work area - holds the ; - delimited pieces of one input line *
000900*--------------------------------------------------------------------*
000910* 20 tokens is comfortably above the tag count a well-formed BUILD
000920* line ever carries (url, five cause_* tags, num, time, duration,
000930* stability, res, dev - eleven today); the cap in 1100-NEXT-TOKEN
000940* below protects TOKEN-TABLE if a future tag is ever added without
000950* raising this OCCURS.
000960 01  TOKEN_AREA.
000970*    250 bytes per slot - wide enough for the longest single value
000980*    this record ever carries (the 200-byte cause/action text fields).
000990     05  TOKEN-TABLE                    PIC X(250) OCCURS 20 TIMES.
001000     05  FILLER                         PIC X(05).
001010/
001020*--------------------------------------------------------------------*
001030* Standalone counters, subscripts and switches                      *
001040*--------------------------------------------------------------------*
001050* TOKEN-COUNT/TOKEN-INDEX drive the UNSTRING loop and the per-tag
001060* PERFORM that follows it; LINE-POINTER/LINE-LENGTH and TAG-POINTER
001070* are UNSTRING pointers, reset before each use, never shared across
001080* paragraphs that run concurrently (there are none here - PARSE and
001090* RENDER never run in the same CALL).
001100* TOKEN-COUNT/TOKEN-INDEX are PIC 9(03) COMP - three digits is ample
001110* against the 20-slot table cap, never expected to reach even 20.
001120 77  TOKEN-COUNT                        PIC 9(03) COMP.
001130 77  TOKEN-INDEX                        PIC 9(03) COMP.
001140* LINE-LENGTH/LINE-POINTER are PIC 9(04) COMP to cover the full
001150* 1200-byte LK-SERIAL-LINE width without truncation.
001160 77  LINE-LENGTH                        PIC 9(04) COMP.
001170 77  LINE-POINTER                       PIC 9(04) COMP.
001180 77  TAG-POINTER                        PIC 9(04) COMP.
001190* WORK-LEN/EDIT-START/TIME-EDIT-START are the RENDER-side counterparts
001200* of LINE-LENGTH above - same trailing-space-trim/leading-zero-trim
001210* technique, just used on the way out instead of the way in.
001220* WORK-LEN is PIC 9(04) COMP to cover the 200-byte WORK-TEXT width;
001230* EDIT-START/TIME-EDIT-START only ever range 1-9 and 1-15 respectively.
001240 77  WORK-LEN                           PIC 9(04) COMP.
001250 77  EDIT-START                         PIC 9(03) COMP.
001260 77  TIME-EDIT-START                   PIC 9(03) COMP.
001270* SECONDS-WORK is PIC 9(09) COMP - wide enough for a build duration
001280* measured in whole seconds even on a very long-running job.
001290 77  SECONDS-WORK                       PIC 9(09) COMP.
001300* CIS-033 - one flag per mandatory tag; 1900-CHECK-WELL-FORMED below
001310* requires all four "Y" before it will mark the record well-formed.
001320* all four default to "N" and are reset to "N" again at the top of
001330* every 1000-PARSE-LINE - the VALUE clause here only matters for the
001340* very first CALL this program ever receives in a run.
001350 77  SAW_NUMBER_FLAG                    PIC X(01) VALUE "N".
001360 77  SAW_TIMESTAMP_FLAG                 PIC X(01) VALUE "N".
001370 77  SAW_DURATION_FLAG                  PIC X(01) VALUE "N".
001380 77  SAW_RES_FLAG                       PIC X(01) VALUE "N".
001390/
001400*--------------------------------------------------------------------*
001410* Display work fields                                                *
001420*--------------------------------------------------------------------*
001430* TOKEN-TEXT holds one raw ;-delimited piece; TAG-TEXT/TAG-TEXT-UC
001440* and VALUE-TEXT/VALUE-TEXT-UC are the tag=value split of that piece,
001450* upper-cased only where a case-insensitive compare is needed (the
001460* tag name itself, and the stability/res value words).
001470* TOKEN-TEXT matches TOKEN-TABLE's element width; TAG-TEXT at 20 bytes
001480* covers the longest tag name in use today (CAUSE_DESCRIPTION is 17).
001490 77  TOKEN-TEXT                         PIC X(250).
001500 77  TAG-TEXT                           PIC X(20).
001510 77  TAG-TEXT-UC                        PIC X(20).
001520* VALUE-TEXT at 200 bytes matches the widest value field on
001530* CI_BUILD_REC (the cause/action text fields).
001540 77  VALUE-TEXT                         PIC X(200).
001550* CIS-071 - length of the trimmed VALUE-TEXT, set by
001560* 1450-FIND-VALUE-LENGTH and consumed immediately afterward by the
001570* 1400/1500/1600 callers; never carried across a tag boundary.
001580 77  VALUE-LENGTH                       PIC 9(04) COMP.
001590 77  VALUE-TEXT-UC                      PIC X(200).
001600* WORK-TEXT is the RENDER-side counterpart of VALUE-TEXT above - same
001610* width, used to hold the field being appended before it is trimmed.
001620 77  WORK-TEXT                          PIC X(200).
001630* NUM-EDIT/TIME-EDIT are numeric-edited views used only on the RENDER
001640* side to strip the leading zeros PIC 9 fields carry, per the 5700/
001650* 5710/5720 family below.
001660* NUM-EDIT's width covers CI-BLD-NUMBER's 9 digits; TIME-EDIT's covers
001670* CI-BLD-TIMESTAMP's 15 digits - one column wider than either source
001680* field so the zero-suppressed leading position is never lost.
001690 77  NUM-EDIT                           PIC Z(8)9.
001700 77  TIME-EDIT                          PIC Z(14)9.
001710/
001720*--------------------------------------------------------------------*
001730* Linkage section - matches the USING list on PROCEDURE DIVISION      *
001740* below, field for field and in the same order.                      *
001750*--------------------------------------------------------------------*
001760 LINKAGE SECTION.
001770 01  LK-FUNCTION-CODE                   PIC X(01).
001780     88  LK-FUNCTION-PARSE                     VALUE "P".
001790     88  LK-FUNCTION-RENDER                    VALUE "R".
001800*    CI_BUILD_REC/CI_BUILD_WORK_REC come in through the same copybook
001810*    the caller uses - no separate linkage-only layout is kept.
001820     COPY "CIBUILD.CPY".
001830* LK-SERIAL-LINE is the one field both functions actually read AND
001840* write - PARSE reads it, RENDER writes it.
001842* CIS-082 - widened from the original 800 after an audit added up
001844* every tag's maximum width (url/cause_url 205/211, cause_description
001846* 219, dev 205, plus the shorter fixed tags) and came to 1099 bytes
001848* worst case - 1200 leaves headroom without a change every time a
001850* field's declared maximum grows by a few bytes.
001852 01  LK-SERIAL-LINE                     PIC X(1200).
001860/
001870*--------------------------------------------------------------------*
001880* PROCESSING OVERVIEW                                                 *
001890*                                                                      *
001900*   PARSE  (function P) - 1000 tokenises LK-SERIAL-LINE on ";",       *
001910*           1200 splits each token on "=" and files the value onto    *
001920*           CI_BUILD_REC, 1900 sets WELL-FORMED-FLAG.                 *
001930*                                                                      *
001940*   RENDER (function R) - 5000 walks CI_BUILD_REC field by field in    *
001950*           the fixed tag order and STRINGs each one onto              *
001960*           LK-SERIAL-LINE; the cause/action block is skipped          *
001970*           entirely when blank, the five mandatory tags are always    *
001980*           written, the dev tag is written only when present.         *
001990*                                                                      *
002000*   Both directions share the 20-slot TOKEN_AREA, the counters/        *
002010*   switches above, and the display work fields above - nothing is    *
002020*   carried between one CALL and the next.                             *
002030*--------------------------------------------------------------------*
002040* Single entry point for both directions of the conversion - the
002050* caller picks PARSE or RENDER by setting LK-FUNCTION-CODE before the
002060* CALL, this program never decides which way to go on its own.
002070 PROCEDURE DIVISION USING LK-FUNCTION-CODE
002080                          CI_BUILD_REC
002090                          LK-SERIAL-LINE
002100                          CI_BUILD_WORK_REC.
002110 MAIN-PARA.
002120*   WELL-FORMED-FLAG only ever means anything on a PARSE, but is
002130*   cleared here unconditionally so a caller who forgets to check the
002140*   function code still sees "N" rather than a stale prior value.
002150    MOVE "N" TO CI-BLDW-WELL-FORMED-FLAG.
002160
002170*   LK-FUNCTION-PARSE/RENDER are the only two 88-levels defined on
002180*   LK-FUNCTION-CODE - WHEN OTHER is the safety net for anything else.
002190    EVALUATE TRUE
002200    WHEN LK-FUNCTION-PARSE
002210        PERFORM 1000-PARSE-LINE
002220    WHEN LK-FUNCTION-RENDER
002230        PERFORM 5000-RENDER-LINE
002240    WHEN OTHER
002250*       a bad function code is a calling-program bug, not a data
002260*       problem - logged and returned rather than ABENDed, since a
002270*       batch driver can usually still finish the rest of its run.
002280        DISPLAY "CIBLDSR0 - UNKNOWN FUNCTION CODE " LK-FUNCTION-CODE
002290    END-EVALUATE.
002300
002310*   no further work once EVALUATE completes either path.
002320    GOBACK.
002330*
002340* PARSE side - splits LK-SERIAL-LINE into tokens, splits each token
002350* into tag=value, stores each value on CI_BUILD_REC, then checks the
002360* four mandatory tags were all present before handing control back.
002370 1000-PARSE-LINE.
002380*   clears any cause/action block, developer list and flags left
002390*   over from a prior CALL before this record's fields are stored.
002400    INITIALIZE CI_BUILD_REC.
002410    MOVE "N" TO SAW_NUMBER_FLAG.
002420    MOVE "N" TO SAW_TIMESTAMP_FLAG.
002430    MOVE "N" TO SAW_DURATION_FLAG.
002440    MOVE "N" TO SAW_RES_FLAG.
002450
002460*   trim the line before tokenising it - see 1050 below.
002470    PERFORM 1050-FIND-LINE-LENGTH.
002480
002490    MOVE 1 TO LINE-POINTER.
002500    MOVE 0 TO TOKEN-COUNT.
002510*   CIS-024 - UNSTRING on ";" only, so an "=" embedded in a value
002520*   (a URL's query string, say) never splits a token early.
002530    PERFORM 1100-NEXT-TOKEN
002540        UNTIL LINE-POINTER > LINE-LENGTH
002550           OR TOKEN-COUNT > 20.
002560
002570*   one pass through the token table, tag by tag, storing as it goes.
002572*   CIS-083 - TOKEN-COUNT can reach 21 on a line with more than 20
002574*   tags (1100 above still counts the 21st even though it drops it
002576*   on the floor rather than storing it); the OR below stops this
002578*   PERFORM at TOKEN-INDEX 20 the same way, so it never subscripts
002579*   TOKEN-TABLE's OCCURS 20 out of range.
002580    PERFORM 1200-PARSE-ONE-TAG VARYING TOKEN-INDEX FROM 1 BY 1
002590        UNTIL TOKEN-INDEX > TOKEN-COUNT
002595           OR TOKEN-INDEX > 20.
002600
002610*   CIS-033 - set CI-BLDW-WELL-FORMED-FLAG before returning to caller.
002620    PERFORM 1900-CHECK-WELL-FORMED.
002630/
002640* Trims trailing spaces off the fixed-length LK-SERIAL-LINE so the
002650* UNSTRING loop below only ever sees real delimited content, never a
002660* final token made of nothing but blank filler.
002670 1050-FIND-LINE-LENGTH.
002680*   starts at the full 1200-byte width and walks backward one column
002690*   at a time until a non-space is found or the line proves all-blank.
002700    MOVE 1200 TO LINE-LENGTH.
002710    PERFORM 1055-SCAN-LINE-BACK VARYING LINE-LENGTH FROM 1200 BY -1
002720        UNTIL LINE-LENGTH = 0
002730           OR LK-SERIAL-LINE (LINE-LENGTH:1) NOT = SPACE.
002740*
002750* Scan body is empty by design - all the work is in the VARYING/UNTIL
002760* clause above; this paragraph exists only so PERFORM has somewhere
002770* to land each pass through the backward scan.
002780 1055-SCAN-LINE-BACK.
002790    CONTINUE.
002800*
002810* Pulls the next ;-delimited piece off the line and, unless the
002820* record already carries more than 20 tags (should never happen on a
002830* record this program itself rendered), stores it in TOKEN-TABLE.
002840 1100-NEXT-TOKEN.
002850*   UNSTRING advances LINE-POINTER on its own, so the UNTIL clause in
002860*   1000 above sees progress every pass without this paragraph having
002870*   to touch LINE-POINTER itself.
002880    MOVE SPACES TO TOKEN-TEXT.
002890    UNSTRING LK-SERIAL-LINE (1:LINE-LENGTH)
002900        DELIMITED BY ";"
002910        INTO TOKEN-TEXT
002920        WITH POINTER LINE-POINTER
002930    END-UNSTRING.
002940
002950    ADD 1 TO TOKEN-COUNT.
002960*   the NOT > 20 guard means a 21st token is counted but dropped on
002970*   the floor rather than overflowing TOKEN-TABLE's OCCURS 20.
002980    IF TOKEN-COUNT NOT > 20
002990        MOVE TOKEN-TEXT TO TOKEN-TABLE (TOKEN-COUNT)
003000    END-IF.
003010/
003020* Skips a blank table slot (the 20-slot table is typically only
003030* half-full) and otherwise splits the token and files its value.
003040 1200-PARSE-ONE-TAG.
003050    MOVE TOKEN-TABLE (TOKEN-INDEX) TO TOKEN-TEXT.
003060    IF TOKEN-TEXT NOT = SPACES
003070        PERFORM 1250-SPLIT-TAG-VALUE
003080        PERFORM 1300-STORE-TAG-VALUE
003090    END-IF.
003100*
003110* Splits one token on the FIRST "=" only (TAG-POINTER > 1 confirms an
003120* "=" was actually found) and upper-cases the tag name so the EVALUATE
003130* in 1300 below need not worry about case on the tag side - values
003140* are left exactly as received except where a business rule (result,
003150* stability) specifically needs a case-insensitive compare.
003160 1250-SPLIT-TAG-VALUE.
003170*   clear both halves first - a short token with no "=" at all would
003180*   otherwise leave VALUE-TEXT holding the previous tag's value.
003190    MOVE SPACES TO TAG-TEXT.
003200    MOVE SPACES TO VALUE-TEXT.
003210    MOVE 1 TO TAG-POINTER.
003220
003230    UNSTRING TOKEN-TEXT
003240        DELIMITED BY "="
003250        INTO TAG-TEXT
003260        WITH POINTER TAG-POINTER
003270    END-UNSTRING.
003280
003290*   TAG-POINTER is left at 1 (unmoved) if TOKEN-TEXT had no "=" in
003300*   it at all - in that case VALUE-TEXT is left blank by design.
003310    IF TAG-POINTER > 1
003320        MOVE TOKEN-TEXT (TAG-POINTER:) TO VALUE-TEXT
003330    END-IF.
003340
003350*   upper-case a copy of the tag name only - TAG-TEXT itself is left
003360*   alone in case it is ever wanted for a DISPLAY in its original case.
003370    MOVE TAG-TEXT TO TAG-TEXT-UC.
003380    INSPECT TAG-TEXT-UC
003390        CONVERTING "abcdefghijklmnopqrstuvwxyz"
003400                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003410/
003420* One WHEN per tag CIRAWCV0/CIBLSTB0 may render - this list and the
003430* STRING literals in the 5xxx RENDER paragraphs below must always be
003440* changed together, per the CIS-003 header note.
003450 1300-STORE-TAG-VALUE.
003460    EVALUATE TAG-TEXT-UC
003470*   url and the five cause_* tags move straight across with no
003480*   edit/conversion needed - they are plain text on both sides.
003490    WHEN "URL"
003500        MOVE VALUE-TEXT TO CI-BLD-URL
003510    WHEN "CAUSE_DESCRIPTION"
003520        MOVE VALUE-TEXT TO CI-BLD-CAUSE-DESCRIPTION
003530    WHEN "CAUSE_USER"
003540        MOVE VALUE-TEXT TO CI-BLD-CAUSE-USER
003550    WHEN "CAUSE_PROJECT"
003560        MOVE VALUE-TEXT TO CI-BLD-CAUSE-PROJECT
003570    WHEN "CAUSE_BUILD"
003580        MOVE VALUE-TEXT TO CI-BLD-CAUSE-PROJECT-BUILD
003590    WHEN "CAUSE_URL"
003600        MOVE VALUE-TEXT TO CI-BLD-CAUSE-PROJECT-URL
003610*   num/time/duration/stability/res each need their own edit or
003620*   derivation, so each gets its own paragraph below.
003630    WHEN "NUM"
003640        PERFORM 1400-STORE-NUMBER
003650    WHEN "TIME"
003660        PERFORM 1500-STORE-TIMESTAMP
003670    WHEN "DURATION"
003680        PERFORM 1600-STORE-DURATION
003690    WHEN "STABILITY"
003700        PERFORM 1700-STORE-STABILITY
003710    WHEN "RES"
003720        PERFORM 1800-STORE-RESULT-FLAG
003730*   CIS-041 - dev is plain text, same as url/cause_* above.
003740    WHEN "DEV"
003750        MOVE VALUE-TEXT TO CI-BLD-DEVELOPERS
003760    WHEN OTHER
003770*       an unrecognised tag is logged and otherwise ignored - this is
003780*       deliberately not fatal, so a newer CI server sending one extra
003790*       tag this program does not yet know about cannot stop the run.
003800        DISPLAY "CIBLDSR0 - UNRECOGNISED TAG " TAG-TEXT-UC
003810    END-EVALUATE.
003820/
003830* num= is mandatory - CI-BLD-NUMBER stays zero and SAW_NUMBER_FLAG
003840* stays "N" if the value trims to nothing, which 1900 below catches.
003850 1400-STORE-NUMBER.
003860*   trim first so the reference-modified MOVE below only ever touches
003870*   the digits actually present, never the trailing blanks of VALUE-TEXT.
003880    PERFORM 1450-FIND-VALUE-LENGTH.
003890    IF VALUE-LENGTH > 0
003900        MOVE VALUE-TEXT (1:VALUE-LENGTH) TO CI-BLD-NUMBER
003910        MOVE "Y" TO SAW_NUMBER_FLAG
003920    END-IF.
003930*
003940* Same trailing-space trim as 1050-FIND-LINE-LENGTH above, run on
003950* VALUE-TEXT instead of the whole line - kept as its own paragraph
003960* because three different STORE paragraphs (num/time/duration) share it.
003970 1450-FIND-VALUE-LENGTH.
003980*   VALUE-TEXT is 200 bytes wide regardless of tag - num/time/duration
003990*   values are short, but the scan has to cover the full field anyway.
004000    MOVE 200 TO VALUE-LENGTH.
004010    PERFORM 1455-SCAN-VALUE-BACK VARYING VALUE-LENGTH FROM 200 BY -1
004020        UNTIL VALUE-LENGTH = 0
004030           OR VALUE-TEXT (VALUE-LENGTH:1) NOT = SPACE.
004040*
004050* Empty scan body, same pattern as 1055 above.
004060 1455-SCAN-VALUE-BACK.
004070    CONTINUE.
004080*
004090* time= is mandatory and, per the Y2K review, a plain epoch-millis
004100* digit string with no century to worry about.
004110 1500-STORE-TIMESTAMP.
004120*   same trim-then-MOVE shape as 1400 above.
004130    PERFORM 1450-FIND-VALUE-LENGTH.
004140    IF VALUE-LENGTH > 0
004150        MOVE VALUE-TEXT (1:VALUE-LENGTH) TO CI-BLD-TIMESTAMP
004160        MOVE "Y" TO SAW_TIMESTAMP_FLAG
004170    END-IF.
004180*
004190* duration= is mandatory and rendered in whole seconds (CIS-066); the
004200* stored CI-BLD-DURATION is milliseconds, so the value read off the
004210* wire is multiplied back up on the way in.
004220 1600-STORE-DURATION.
004230    PERFORM 1450-FIND-VALUE-LENGTH.
004240    IF VALUE-LENGTH > 0
004250*       VALUE-TEXT is whole seconds off the wire - SECONDS-WORK holds
004260*       it unscaled for one statement only, then CI-BLD-DURATION gets
004270*       the scaled (milliseconds) figure the rest of the suite expects.
004280        MOVE VALUE-TEXT (1:VALUE-LENGTH) TO SECONDS-WORK
004290        MULTIPLY SECONDS-WORK BY 1000 GIVING CI-BLD-DURATION
004300        MOVE "Y" TO SAW_DURATION_FLAG
004310    END-IF.
004320/
004330* stability= is optional on the wire (an older feed may omit it) and
004340* is NOT one of the four flags 1900 checks for - only an exact
004350* "stable" (case-insensitive) sets the flag on; anything else,
004360* including a blank value, leaves the build unstable.
004370 1700-STORE-STABILITY.
004380*   VALUE-TEXT-UC is scratch, reused by 1800 below on the very next
004390*   tag - never read back here once this IF has finished with it.
004400    MOVE VALUE-TEXT TO VALUE-TEXT-UC.
004410    INSPECT VALUE-TEXT-UC
004420        CONVERTING "abcdefghijklmnopqrstuvwxyz"
004430                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004440
004450    IF VALUE-TEXT-UC (1:6) = "STABLE"
004460        MOVE 1 TO CI-BLD-STABLE-FLAG
004470    ELSE
004480        MOVE 0 TO CI-BLD-STABLE-FLAG
004490    END-IF.
004500*
004510* res= is mandatory - SAW_RES_FLAG is set unconditionally at the foot
004520* of this paragraph since, unlike num/time/duration, an empty or
004530* unrecognised value still counts as the tag having been seen; only
004540* an exact "ok" (case-insensitive) is treated as a success.
004550 1800-STORE-RESULT-FLAG.
004560*   same upper-case scratch pattern as 1700 above.
004570    MOVE VALUE-TEXT TO VALUE-TEXT-UC.
004580    INSPECT VALUE-TEXT-UC
004590        CONVERTING "abcdefghijklmnopqrstuvwxyz"
004600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004610
004620    IF VALUE-TEXT-UC (1:2) = "OK"
004630        MOVE 1 TO CI-BLD-SUCCESSFUL-FLAG
004640    ELSE
004650        MOVE 0 TO CI-BLD-SUCCESSFUL-FLAG
004660    END-IF.
004670
004680*   set after the IF, not before - SAW_RES_FLAG records that the tag
004690*   was present at all, independent of which branch of the IF fired.
004700    MOVE "Y" TO SAW_RES_FLAG.
004710/
004720* CIS-033 - a record is well-formed only when all four mandatory tags
004730* were seen; a short record is flagged, not rejected, so CIBLSTB0 can
004740* still count and report it rather than losing it from the run.
004750 1900-CHECK-WELL-FORMED.
004760*   deliberately not STABILITY or DEV - those two are genuinely
004770*   optional on the wire and are not part of the CIS-033 audit fix.
004780    IF  SAW_NUMBER_FLAG    = "Y"
004790    AND SAW_TIMESTAMP_FLAG = "Y"
004800    AND SAW_DURATION_FLAG  = "Y"
004810    AND SAW_RES_FLAG       = "Y"
004820        MOVE "Y" TO CI-BLDW-WELL-FORMED-FLAG
004830    ELSE
004840        MOVE "N" TO CI-BLDW-WELL-FORMED-FLAG
004850*       logged so ops can trace which feed or file produced a short
004860*       record - CIBLSTB0 itself is the one that counts/reports it.
004870        DISPLAY "CIBLDSR0 - SHORT BUILD RECORD FLAGGED, NOT REJECTED"
004880    END-IF.
004890/
004900* RENDER side - the mirror image of PARSE.  Builds LK-SERIAL-LINE tag
004910* by tag in a fixed order; the cause/action block is written only
004920* when present (CIS-017), the five mandatory-on-the-wire tags
004930* (num/time/duration/stability/res) are always written, and the dev
004940* tag is written only when there is a developer list to report.
004950 5000-RENDER-LINE.
004960*   LINE-POINTER is the running STRING position - every APPEND-*
004970*   paragraph below advances it and leaves it correct for the next.
004980    MOVE SPACES TO LK-SERIAL-LINE.
004990    MOVE 1 TO LINE-POINTER.
005000
005010*   cause/action block - six fields, each guarded individually, but
005020*   CIS-017 fills all six or none so in practice they fire together.
005030    IF CI-BLD-URL NOT = SPACES
005040        PERFORM 5100-APPEND-URL
005050    END-IF.
005060    IF CI-BLD-CAUSE-DESCRIPTION NOT = SPACES
005070        PERFORM 5200-APPEND-CAUSE-DESC
005080    END-IF.
005090    IF CI-BLD-CAUSE-USER NOT = SPACES
005100        PERFORM 5300-APPEND-CAUSE-USER
005110    END-IF.
005120    IF CI-BLD-CAUSE-PROJECT NOT = SPACES
005130        PERFORM 5400-APPEND-CAUSE-PROJECT
005140    END-IF.
005150    IF CI-BLD-CAUSE-PROJECT-BUILD NOT = SPACES
005160        PERFORM 5500-APPEND-CAUSE-BUILD
005170    END-IF.
005180    IF CI-BLD-CAUSE-PROJECT-URL NOT = SPACES
005190        PERFORM 5600-APPEND-CAUSE-URL
005200    END-IF.
005210
005220*   the five tags every well-formed record carries, unconditionally.
005230    PERFORM 5700-APPEND-NUM.
005240    PERFORM 5710-APPEND-TIME.
005250    PERFORM 5720-APPEND-DURATION.
005260    PERFORM 5730-APPEND-STABILITY.
005270    PERFORM 5740-APPEND-RESULT.
005280
005290*   CIS-041 - dev tag written last, only when there is a list to give.
005300    IF CI-BLD-DEVELOPERS NOT = SPACES
005310        PERFORM 5800-APPEND-DEVELOPERS
005320    END-IF.
005321*
005322*   CIS-081 - every APPEND-* paragraph above writes its own trailing
005323*   ";" so the next one can simply STRING in behind it; the field
005324*   separator belongs between tags, not after the last one, so the
005325*   one byte just written back at LINE-POINTER - 1 is blanked out
005326*   here, once, regardless of which paragraph ran last.
005327    SUBTRACT 1 FROM LINE-POINTER.
005328    MOVE SPACE TO LK-SERIAL-LINE (LINE-POINTER:1).
005330/
005340* Trims trailing spaces off WORK-TEXT before it is STRING'd into the
005350* serial line - shared by every APPEND-* paragraph below that carries
005360* an alphanumeric field (url, the cause/action block, dev); the
005370* numeric APPEND paragraphs use 5075/5085 instead, below.
005380 5050-FIND-WORK-LENGTH.
005390*   mirror image of 1450 above, run on the way out instead of in.
005400    MOVE 200 TO WORK-LEN.
005410    PERFORM 5055-SCAN-WORK-BACK VARYING WORK-LEN FROM 200 BY -1
005420        UNTIL WORK-LEN = 0
005430           OR WORK-TEXT (WORK-LEN:1) NOT = SPACE.
005440*
005450* Empty scan body, same pattern as 1055/1455 above.
005460 5055-SCAN-WORK-BACK.
005470    CONTINUE.
005480*
005490* Finds the first non-space column of the zero-suppressed NUM-EDIT
005500* picture so 5700/5720 below can STRING just the significant digits,
005510* never the full nine-column field padded with leading spaces.
005520 5075-FIND-EDIT-START.
005530    MOVE 1 TO EDIT-START.
005540    PERFORM 5077-SCAN-EDIT-FWD VARYING EDIT-START FROM 1 BY 1
005550        UNTIL EDIT-START > 9
005560           OR NUM-EDIT (EDIT-START:1) NOT = SPACE.
005570*
005580* Empty scan body, same pattern as the others above.
005590 5077-SCAN-EDIT-FWD.
005600    CONTINUE.
005610*
005620* Same idea as 5075 above but against the wider TIME-EDIT picture,
005630* since CI-BLD-TIMESTAMP is a 15-digit epoch-millis value rather than
005640* the 9-digit width NUM-EDIT is sized for.
005650 5085-FIND-TIME-EDIT-START.
005660    MOVE 1 TO TIME-EDIT-START.
005670    PERFORM 5087-SCAN-TIME-FWD VARYING TIME-EDIT-START FROM 1 BY 1
005680        UNTIL TIME-EDIT-START > 15
005690           OR TIME-EDIT (TIME-EDIT-START:1) NOT = SPACE.
005700*
005710* Empty scan body, same pattern as the others above.
005720 5087-SCAN-TIME-FWD.
005730    CONTINUE.
005740/
005750* Appends "url=<value>;" - CI-BLD-URL is part of the cause/action
005760* block and is only ever non-blank when the block as a whole is
005770* present, same as the five cause_* fields that follow.
005780 5100-APPEND-URL.
005790*   copy to WORK-TEXT first - 5050 below always trims WORK-TEXT,
005800*   never the field directly, so CI-BLD-URL itself is untouched.
005810    MOVE CI-BLD-URL TO WORK-TEXT.
005820    PERFORM 5050-FIND-WORK-LENGTH.
005830    STRING "url=" DELIMITED BY SIZE
005840           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
005850           ";" DELIMITED BY SIZE
005860        INTO LK-SERIAL-LINE
005870        WITH POINTER LINE-POINTER
005880    END-STRING.
005890*
005900* Appends "cause_description=<value>;" - the short free-text reason
005910* the CI server reported for triggering this build.
005920 5200-APPEND-CAUSE-DESC.
005930*   same trim-then-STRING shape as 5100 above, repeated per field
005940*   rather than parameterised - this shop writes one paragraph per
005950*   tag rather than passing the tag literal and field as arguments.
005960    MOVE CI-BLD-CAUSE-DESCRIPTION TO WORK-TEXT.
005970    PERFORM 5050-FIND-WORK-LENGTH.
005980    STRING "cause_description=" DELIMITED BY SIZE
005990           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
006000           ";" DELIMITED BY SIZE
006010        INTO LK-SERIAL-LINE
006020        WITH POINTER LINE-POINTER
006030    END-STRING.
006040*
006050* Appends "cause_user=<value>;" - the user who triggered the build,
006060* blank when the build was triggered by an upstream project instead.
006070 5300-APPEND-CAUSE-USER.
006080*   CAUSE-USER is blank on an upstream-triggered build (CAUSE-PROJECT
006090*   carries the trigger instead) - RENDER-LINE's guard above handles
006100*   that, this paragraph only ever runs when there is a name to write.
006110    MOVE CI-BLD-CAUSE-USER TO WORK-TEXT.
006120    PERFORM 5050-FIND-WORK-LENGTH.
006130    STRING "cause_user=" DELIMITED BY SIZE
006140           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
006150           ";" DELIMITED BY SIZE
006160        INTO LK-SERIAL-LINE
006170        WITH POINTER LINE-POINTER
006180    END-STRING.
006190*
006200* Appends "cause_project=<value>;" - the upstream project name when
006210* this build was chained off another project's build, blank otherwise.
006220 5400-APPEND-CAUSE-PROJECT.
006230*   the counterpart of 5300 above - present when CAUSE-USER is not.
006240    MOVE CI-BLD-CAUSE-PROJECT TO WORK-TEXT.
006250    PERFORM 5050-FIND-WORK-LENGTH.
006260    STRING "cause_project=" DELIMITED BY SIZE
006270           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
006280           ";" DELIMITED BY SIZE
006290        INTO LK-SERIAL-LINE
006300        WITH POINTER LINE-POINTER
006310    END-STRING.
006320*
006330* Appends "cause_build=<value>;" - the upstream project's own build
006340* number, paired with CAUSE-PROJECT above.
006350 5500-APPEND-CAUSE-BUILD.
006360*   upstream build number is carried as text, never re-edited here -
006370*   the CI server's own numbering scheme for the other project is
006380*   none of this program's business to interpret.
006390    MOVE CI-BLD-CAUSE-PROJECT-BUILD TO WORK-TEXT.
006400    PERFORM 5050-FIND-WORK-LENGTH.
006410    STRING "cause_build=" DELIMITED BY SIZE
006420           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
006430           ";" DELIMITED BY SIZE
006440        INTO LK-SERIAL-LINE
006450        WITH POINTER LINE-POINTER
006460    END-STRING.
006470*
006480* Appends "cause_url=<value>;" - the upstream project's own build URL,
006490* the last of the six cause/action fields.
006500 5600-APPEND-CAUSE-URL.
006510*   last of the six cause/action fields - 5000-RENDER-LINE moves on
006520*   to the five mandatory tags once this paragraph returns.
006530    MOVE CI-BLD-CAUSE-PROJECT-URL TO WORK-TEXT.
006540    PERFORM 5050-FIND-WORK-LENGTH.
006550    STRING "cause_url=" DELIMITED BY SIZE
006560           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
006570           ";" DELIMITED BY SIZE
006580        INTO LK-SERIAL-LINE
006590        WITH POINTER LINE-POINTER
006600    END-STRING.
006610/
006620* Appends "num=<value>;" - the build number, mandatory on every
006630* record, zero-suppressed via NUM-EDIT/5075 so the wire format never
006640* carries CI-BLD-NUMBER's leading zeros.
006650 5700-APPEND-NUM.
006660*   NUM-EDIT's Z(8)9 picture suppresses the leading zeros CI-BLD-NUMBER
006670*   carries as a plain PIC 9 field.
006680    MOVE CI-BLD-NUMBER TO NUM-EDIT.
006690    PERFORM 5075-FIND-EDIT-START.
006700    STRING "num=" DELIMITED BY SIZE
006710           NUM-EDIT (EDIT-START:) DELIMITED BY SIZE
006720           ";" DELIMITED BY SIZE
006730        INTO LK-SERIAL-LINE
006740        WITH POINTER LINE-POINTER
006750    END-STRING.
006760*
006770* Appends "time=<value>;" - the epoch-millis build timestamp,
006780* mandatory on every record, zero-suppressed via TIME-EDIT/5085.
006790 5710-APPEND-TIME.
006800*   same zero-suppression idea as 5700 above, against the wider
006810*   TIME-EDIT picture sized for the 15-digit epoch-millis value.
006820    MOVE CI-BLD-TIMESTAMP TO TIME-EDIT.
006830    PERFORM 5085-FIND-TIME-EDIT-START.
006840    STRING "time=" DELIMITED BY SIZE
006850           TIME-EDIT (TIME-EDIT-START:) DELIMITED BY SIZE
006860           ";" DELIMITED BY SIZE
006870        INTO LK-SERIAL-LINE
006880        WITH POINTER LINE-POINTER
006890    END-STRING.
006900*
006910* Appends "duration=<value>;" - CIS-066.  CI-BLD-DURATION is stored in
006920* milliseconds but rendered in whole seconds, so the DIVIDE below
006930* reverses the MULTIPLY done on the way in at 1600-STORE-DURATION.
006940 5720-APPEND-DURATION.
006950*   DIVIDE truncates - a duration is always stored as a whole number
006960*   of milliseconds so no fractional second is ever lost here.
006970    DIVIDE CI-BLD-DURATION BY 1000 GIVING SECONDS-WORK.
006980    MOVE SECONDS-WORK TO NUM-EDIT.
006990    PERFORM 5075-FIND-EDIT-START.
007000    STRING "duration=" DELIMITED BY SIZE
007010           NUM-EDIT (EDIT-START:) DELIMITED BY SIZE
007020           ";" DELIMITED BY SIZE
007030        INTO LK-SERIAL-LINE
007040        WITH POINTER LINE-POINTER
007050    END-STRING.
007060*
007070* Appends "stability=stable;" or "stability=unstable;" - a literal
007080* STRING either way, no trim/pointer-scan needed since both literals
007090* are fixed text, not a data field.
007100 5730-APPEND-STABILITY.
007110*   CI-BLD-IS-STABLE is the 88-level over CI-BLD-STABLE-FLAG defined
007120*   in CIBUILD.CPY - tested here the same way CIBLSTB0 tests it.
007130    IF CI-BLD-IS-STABLE
007140        STRING "stability=stable;" DELIMITED BY SIZE
007150            INTO LK-SERIAL-LINE
007160            WITH POINTER LINE-POINTER
007170        END-STRING
007180    ELSE
007190        STRING "stability=unstable;" DELIMITED BY SIZE
007200            INTO LK-SERIAL-LINE
007210            WITH POINTER LINE-POINTER
007220        END-STRING
007230    END-IF.
007240*
007250* Appends "res=ok;" or "res=fail;" - mandatory on every record, same
007260* literal-STRING shape as 5730 above.
007270 5740-APPEND-RESULT.
007280*   same 88-level-test shape as 5730 above, against IS-SUCCESSFUL.
007290    IF CI-BLD-IS-SUCCESSFUL
007300        STRING "res=ok;" DELIMITED BY SIZE
007310            INTO LK-SERIAL-LINE
007320            WITH POINTER LINE-POINTER
007330        END-STRING
007340    ELSE
007350        STRING "res=fail;" DELIMITED BY SIZE
007360            INTO LK-SERIAL-LINE
007370            WITH POINTER LINE-POINTER
007380        END-STRING
007390    END-IF.
007400*
007410* Appends "dev=<value>;" - CIS-041.  CI-BLD-DEVELOPERS is the
007420* comma-joined developer list CIBLSTB0's cause-of-build capture
007430* fills in; written last, and only when RENDER-LINE found it non-blank.
007440 5800-APPEND-DEVELOPERS.
007450*   last tag written on a RENDER - nothing follows this paragraph in
007460*   5000-RENDER-LINE once it returns.
007470    MOVE CI-BLD-DEVELOPERS TO WORK-TEXT.
007480    PERFORM 5050-FIND-WORK-LENGTH.
007490    STRING "dev=" DELIMITED BY SIZE
007500           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
007510           ";" DELIMITED BY SIZE
007520        INTO LK-SERIAL-LINE
007530        WITH POINTER LINE-POINTER
007540    END-STRING.
007550*
007560* **************** END OF SOURCE CIBLDSR0 ****************
