000100 IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   Program ID   : CIRAWCV0                                             *
000150*   Program Name : Raw CI feed conversion batch                        *
000160*   Summary      : Reads the raw build-history feed file as supplied   *
000170*                  by the CI server (one fixed-length RAW_CI_BUILD_REC *
000180*                  per line) and converts every record to the BUILD    *
000190*                  history line format, deriving STABLE-FLAG and       *
000200*                  SUCCESSFUL-FLAG from the raw result code and        *
000210*                  copying the cause/action block across only when     *
000220*                  present.  Run once per CI polling cycle, ahead of   *
000230*                  the CIBLSTB0 stability analysis batch.               *
000240*                                                                        *
000250*   FILES   USED : RAWFEED   (Input  - raw CI build feed)              *
000260*                : BUILDHST  (Output - BUILD history, read by CIBLSTB0)*
000270*                                                                        *
000280*   CALLS        : CIBLDSR0 (function R - render BUILD to a line)      *
000290*                                                                        *
000300**************************************************************************
000310*------------------------------------------------------------------------*
000320* CHANGE LOG                                                             *
000330*------------------------------------------------------------------------*
000340* DATE     | BY  | TICKET  | DESCRIPTION                                *
000350*----------|-----|---------|----------------------------------------------
000360* 94-04-18 | RDH | CIS-002 | Neuerstellung - original build of the      *
000370*          |     |         | raw-feed to BUILD-history conversion batch.*
000380* 95-11-02 | RDH | CIS-017 | Added cause/action block copy-across, all  *
000390*          |     |         | six fields or none per RAW-CAUSE-PRESENT.  *
000400* 96-05-30 | RDH | CIS-024 | Result match widened to catch mixed-case   *
000410*          |     |         | result text seen from the newer CI server. *
000420* 99-02-09 | LKM | CIS-Y2K | Year-2000 review - RAW-TIMESTAMP is epoch   *
000430*          |     |         | millis already, no 2-digit year anywhere.  *
000440* 02-06-30 | TJP | CIS-041 | No change required for the dev tag - that  *
000450*          |     |         | field is carried by CIBLDSR0, not here.    *
000460* 07-08-14 | TJP | CIS-066 | Added RECORDS_CONVERTED_COUNT to the run   *
000470*          |     |         | completion message per ops request.        *
000480*------------------------------------------------------------------------*
000490*
000500 PROGRAM-ID. CIRAWCV0.
000510 AUTHOR. R D HOLLOWAY.
000520 INSTALLATION. DATA PROCESSING CENTER.
000530 DATE-WRITTEN. 04-18-94.
000540 DATE-COMPILED.
000550 SECURITY. UNCLASSIFIED.
000560* CIS-002 set up the environment the same way as the rest of the CI
000570* suite - VAX-8650 batch class, no decimal-comma, one UPSI switch
000580* reserved for ad-hoc trace runs from the console when ops needs one.
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. VAX-8650.
000620 OBJECT-COMPUTER. VAX-8650.
000630 SPECIAL-NAMES.
000640*    UPSI-0 is flipped on from OPR$ when a conversion run needs to be
000650*    traced step by step - CIRAW-TEST-MODE is not read anywhere below
000660*    yet, reserved for the next time ops asks for a trace switch.
000670     C01 IS TOP-OF-FORM
000680     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
000690     UPSI-0 IS CIRAW-TEST-SWITCH
000700         ON STATUS IS CIRAW-TEST-MODE.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    RAWFEED is the flat extract ops drops before each polling cycle -
000740*    one fixed-length RAW_CI_BUILD_REC per line, CIS-002.
000750     SELECT RAWFEED  ASSIGN TO "RAWFEED"
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS  IS RAWFEED-STATUS.
000780*    BUILDHST is this run's output and CIBLSTB0's input - the two
000790*    batches never touch the same file at the same time.
000800     SELECT BUILDHST ASSIGN TO "BUILDHST"
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS  IS BUILDHST-STATUS.
000830/
000840 DATA DIVISION.
000850 FILE SECTION.
000860* RAWFEED carries the raw layout straight off the CI server - see
000870* RAWCIBLD.CPY for the field-by-field picture and the REDEFINES used
000880* by CIBLDSR0-style edit work elsewhere in the suite.
000890 FD  RAWFEED
000900     LABEL RECORDS ARE STANDARD.
000910     COPY "RAWCIBLD.CPY".
000920*
000930* BUILDHST carries one rendered BUILD history line per record, built
000940* by CIBLDSR0's RENDER side below - CIBLSTB0 reads this file cold, it
000950* never sees a RAW_CI_BUILD_REC.
000960 FD  BUILDHST
000970     LABEL RECORDS ARE STANDARD.
000980 01  BUILDHST_RECORD.
000990     05  BUILDHST-TEXT                   PIC X(1200).
001000     05  FILLER                          PIC X(01).
001010/
001020 WORKING-STORAGE SECTION.
001030*    CI_BUILD_REC/CI_BUILD_WORK_REC are shared with CIBLDSR0 and
001040*    CIBLSTB0 - one copybook, one layout, so a field added for the
001050*    analysis batch is automatically available here too.
001060     COPY "CIBUILD.CPY".
001070*
001080*--------------------------------------------------------------------*
001090* Standalone counters and file-status switches                      *
001100*--------------------------------------------------------------------*
001110* RECORDS_CONVERTED_COUNT is purely a run-completion figure for the
001120* operator log (CIS-066) - the analysis batch never reads it back.
001130 77  RECORDS_CONVERTED_COUNT            PIC 9(09) COMP.
001140 77  RAWFEED-STATUS                     PIC X(02).
001150     88  RAWFEED-OK                            VALUE "00".
001160     88  RAWFEED-EOF                           VALUE "10".
001170     88  RAWFEED-NOK                           VALUE "01" THRU "09"
001180                                                       "11" THRU "99".
001190 77  BUILDHST-STATUS                     PIC X(02).
001200     88  BUILDHST-OK                           VALUE "00".
001210     88  BUILDHST-NOK                          VALUE "01" THRU "99".
001220* RESULT-TEXT-UC is the upper-cased working copy of RAW-RESULT used
001230* only for the STABLE/SUCCESSFUL comparison - RAW-RESULT itself is
001240* left exactly as the CI server sent it when it is copied to RESULT.
001250 77  RESULT-TEXT-UC                      PIC X(20).
001260/
001270*--------------------------------------------------------------------*
001280* Linkage work area for the CALL to CIBLDSR0                        *
001290*--------------------------------------------------------------------*
001300* Same three-field shape CIBLSTB0 uses for its own call - keeping the
001310* linkage area identical in both callers is what let CIS-003 split
001320* the RENDER/PARSE logic out without changing either caller's CALL.
001330 01  SR_LINKAGE_AREA.
001340     05  SR-FUNCTION-CODE                PIC X(01).
001350     05  SR-SERIAL-LINE                  PIC X(1200).
001360     05  FILLER                          PIC X(05).
001370/
001380 PROCEDURE DIVISION.
001390* Plain read-a-record/process-a-record driver - one pass over
001400* RAWFEED, no sort, no control break, nothing carried from one
001410* record to the next (that bookkeeping lives in CIBLSTB0, not here).
001420 MAIN-PARA.
001430    PERFORM 1000-INITIALISATION.
001440
001450    PERFORM 2000-PROCESS-ONE-RECORD UNTIL RAWFEED-EOF.
001460
001470    PERFORM 8000-FINALISATION.
001480
001490    GO TO 9900-EXIT.
001500*
001510* Opens both files and primes the read so MAIN-PARA's PERFORM UNTIL
001520* sees the first record (or immediate EOF on an empty feed) before
001530* the loop body ever runs - the usual priming-read shape in this shop.
001540 1000-INITIALISATION.
001550    MOVE ZERO TO RECORDS_CONVERTED_COUNT.
001560
001570    OPEN INPUT RAWFEED.
001580*   a bad open here almost always means ops forgot to drop today's
001590*   extract - bail out loud rather than process an empty/missing file.
001600    IF NOT RAWFEED-OK
001610        DISPLAY "CIRAWCV0 - ERROR OPENING RAWFEED, STATUS="
001620                RAWFEED-STATUS
001630        GO TO 9900-EXIT
001640    END-IF.
001650
001660    OPEN OUTPUT BUILDHST.
001670    IF NOT BUILDHST-OK
001680        DISPLAY "CIRAWCV0 - ERROR OPENING BUILDHST, STATUS="
001690                BUILDHST-STATUS
001700        GO TO 9900-EXIT
001710    END-IF.
001720
001730    PERFORM 1100-READ-RAWFEED.
001740*
001750* AT END sets the status to "10" by hand rather than relying on the
001760* file-status byte alone, so RAWFEED-EOF is dependable even if a
001770* given runtime is slow to post FILE STATUS on its own.
001780 1100-READ-RAWFEED.
001790    READ RAWFEED
001800        AT END
001810            MOVE "10" TO RAWFEED-STATUS
001820    END-READ.
001830/
001840* One raw record in, one history line out, then read ahead for the
001850* next trip around MAIN-PARA's loop.
001860 2000-PROCESS-ONE-RECORD.
001870    PERFORM 2100-CONVERT-RECORD.
001880    PERFORM 2900-WRITE-BUILD-RECORD.
001890    ADD 1 TO RECORDS_CONVERTED_COUNT.
001900    PERFORM 1100-READ-RAWFEED.
001910*
001920* Field-by-field unmarshalling per the CI server contract - NUMBER,
001930* TIMESTAMP, RESULT and DURATION are mandatory on every raw record
001940* and copied across unconditionally; STABLE-FLAG/SUCCESSFUL-FLAG and
001950* the cause/action block are handled by the paragraphs below.
001960 2100-CONVERT-RECORD.
001970*   clears the whole record, including any cause/action fields left
001980*   over from the previous iteration, before this record's fields
001990*   are moved in - CIS-017's all-or-nothing rule depends on this.
002000    INITIALIZE CI_BUILD_REC.
002010
002020    MOVE RAW-NUMBER   TO CI-BLD-NUMBER.
002030    MOVE RAW-TIMESTAMP TO CI-BLD-TIMESTAMP.
002040    MOVE RAW-RESULT   TO CI-BLD-RESULT.
002050    MOVE RAW-DURATION TO CI-BLD-DURATION.
002060
002070    PERFORM 2200-DERIVE-FLAGS.
002080
002090*   cause/action block is all six fields or none - see 2300 below.
002100    IF RAW-CAUSE-BLOCK-PRESENT
002110        PERFORM 2300-COPY-CAUSE-BLOCK
002120    END-IF.
002130/
002140* STABLE-FLAG/SUCCESSFUL-FLAG derivation, case-insensitive on the raw
002150* result text (CIS-024 widened the match after the newer CI server
002160* started sending "success"/"Success" as well as "SUCCESS").
002170 2200-DERIVE-FLAGS.
002180    MOVE RAW-RESULT TO RESULT-TEXT-UC.
002190    INSPECT RESULT-TEXT-UC
002200        CONVERTING "abcdefghijklmnopqrstuvwxyz"
002210                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002220
002230*   STABLE-FLAG is true only on an exact SUCCESS; everything else,
002240*   including UNSTABLE, leaves the build unstable-but-maybe-successful.
002242*   CIS-081 - compare the whole 20-byte field, not a left substring;
002244*   a substring test was wrongly matching raw text that only started
002246*   with SUCCESS/UNSTABLE (e.g. a hypothetical "SUCCESSFUL" code).
002250    IF RESULT-TEXT-UC = "SUCCESS"
002260        MOVE 1 TO CI-BLD-STABLE-FLAG
002270        MOVE 1 TO CI-BLD-SUCCESSFUL-FLAG
002280    ELSE
002290        MOVE 0 TO CI-BLD-STABLE-FLAG
002300*       SUCCESSFUL-FLAG additionally covers UNSTABLE - a build that
002310*       ran to completion but with test failures still "succeeded".
002320        IF RESULT-TEXT-UC = "UNSTABLE"
002330            MOVE 1 TO CI-BLD-SUCCESSFUL-FLAG
002340        ELSE
002350            MOVE 0 TO CI-BLD-SUCCESSFUL-FLAG
002360        END-IF
002370    END-IF.
002380*
002390* CIS-017 - URL and all five CAUSE-* fields move across together or
002400* not at all; called only when RAW-CAUSE-PRESENT-FLAG = "Y", so a
002410* raw record with the block absent leaves these six fields unset.
002420 2300-COPY-CAUSE-BLOCK.
002430    MOVE RAW-URL                     TO CI-BLD-URL.
002440    MOVE RAW-CAUSE-SHORT-DESCRIPTION  TO CI-BLD-CAUSE-DESCRIPTION.
002450    MOVE RAW-CAUSE-USER-NAME          TO CI-BLD-CAUSE-USER.
002460    MOVE RAW-CAUSE-UPSTREAM-PROJECT   TO CI-BLD-CAUSE-PROJECT.
002470    MOVE RAW-CAUSE-UPSTREAM-BUILD     TO CI-BLD-CAUSE-PROJECT-BUILD.
002480    MOVE RAW-CAUSE-UPSTREAM-URL       TO CI-BLD-CAUSE-PROJECT-URL.
002490/
002500* Hands the finished CI_BUILD_REC to CIBLDSR0's RENDER side and
002510* writes the delimited line it hands back - CIBLDSR0 owns the tag
002520* table, this paragraph only owns the CALL and the WRITE.
002530 2900-WRITE-BUILD-RECORD.
002540    MOVE "R"    TO SR-FUNCTION-CODE.
002550    MOVE SPACES TO SR-SERIAL-LINE.
002560
002570    CALL "CIBLDSR0" USING SR-FUNCTION-CODE
002580                          CI_BUILD_REC
002590                          SR-SERIAL-LINE
002600                          CI_BUILD_WORK_REC.
002610
002620    MOVE SR-SERIAL-LINE TO BUILDHST-TEXT.
002630
002640    WRITE BUILDHST_RECORD.
002650*   a write failure here usually means BUILDHST ran out of disk quota
002660*   mid-run - stop rather than silently drop the remaining records.
002670    IF NOT BUILDHST-OK
002680        DISPLAY "CIRAWCV0 - ERROR WRITING BUILDHST, STATUS="
002690                BUILDHST-STATUS
002700        GO TO 9900-EXIT
002710    END-IF.
002720/
002730* Closes both files and logs the run total - CIS-066 added the
002740* DISPLAY after ops asked for a quick sanity count in the job log
002750* without having to go look at BUILDHST itself.
002760 8000-FINALISATION.
002770    CLOSE RAWFEED.
002780    CLOSE BUILDHST.
002790    DISPLAY "CIRAWCV0 - RECORDS CONVERTED: " RECORDS_CONVERTED_COUNT.
002800*
002810* Common exit point for both the normal end-of-job path and every
002820* GO TO 9900-EXIT error branch above - STOP RUN either way.
002830 9900-EXIT.
002840    STOP RUN.
002850*
002860* **************** END OF SOURCE CIRAWCV0 ****************
