000100 ******************************************************************
000110 *                                                                *
000120 *   C O P Y B O O K   :  CIBUILD                                *
000130 *   DESCRIPTION        :  One CI build-history record, as used  *
000140 *                         by the build-stability analysis batch *
000150 *                         (CIBLSTB0) and by the raw-feed         *
000160 *                         conversion batch (CIRAWCV0).  Moved    *
000170 *                         between programs only through the      *
000180 *                         CIBLDSR0 PARSE/RENDER subprogram.      *
000190 *                                                                *
000200 *-----------------------------------------------------------------
000210 * CHANGE LOG                                                      *
000220 *-----------------------------------------------------------------*
000230 * DATE     | BY  | TICKET  | DESCRIPTION                          *
000240 *----------|-----|---------|--------------------------------------*
000250 * 94-04-18 | RDH | CIS-002 | Original build of CI_BUILD_REC        *
000260 * 95-11-02 | RDH | CIS-017 | Added CAUSE-* group for upstream runs  *
000270 * 99-02-09 | LKM | CIS-Y2K | Year-2000 review - TIMESTAMP is epoch  *
000280 *          |     |         | millis already, no 2-digit year here  *
000290 * 02-06-30 | TJP | CIS-041 | Added DEVELOPERS to match feed v3      *
000300 * 07-08-14 | TJP | CIS-066 | REDEFINES added for edit/display work  *
000310 ******************************************************************
000320*
000330 01  CI_BUILD_REC.
000340     05  CI-BLD-NUMBER                  PIC 9(09).
000350     05  CI-BLD-NUMBER-X REDEFINES
000360         CI-BLD-NUMBER                  PIC X(09).
000370     05  CI-BLD-TIMESTAMP                PIC 9(15).
000380     05  CI-BLD-TIMESTAMP-X REDEFINES
000390         CI-BLD-TIMESTAMP                PIC X(15).
000400     05  CI-BLD-RESULT                   PIC X(20).
000410     05  CI-BLD-STABLE-FLAG              PIC 9(01).
000420         88  CI-BLD-IS-STABLE                   VALUE 1.
000430         88  CI-BLD-IS-NOT-STABLE               VALUE 0.
000440     05  CI-BLD-SUCCESSFUL-FLAG          PIC 9(01).
000450         88  CI-BLD-IS-SUCCESSFUL               VALUE 1.
000460         88  CI-BLD-IS-NOT-SUCCESSFUL           VALUE 0.
000470     05  CI-BLD-DURATION                 PIC 9(09).
000480     05  CI-BLD-DURATION-X REDEFINES
000490         CI-BLD-DURATION                 PIC X(09).
000500     05  CI-BLD-URL                      PIC X(200).
000510     05  CI-BLD-CAUSE-DESCRIPTION        PIC X(200).
000520     05  CI-BLD-CAUSE-USER               PIC X(60).
000530     05  CI-BLD-CAUSE-PROJECT            PIC X(60).
000540     05  CI-BLD-CAUSE-PROJECT-BUILD      PIC X(20).
000550     05  CI-BLD-CAUSE-PROJECT-URL        PIC X(200).
000560     05  CI-BLD-DEVELOPERS               PIC X(200).
000570     05  FILLER                          PIC X(20).
000580*
000590 01  CI_BUILD_WORK_REC.
000600     05  CI-BLDW-WELL-FORMED-FLAG        PIC X(01).
000610         88  CI-BLDW-IS-WELL-FORMED             VALUE "Y".
000620         88  CI-BLDW-IS-NOT-WELL-FORMED         VALUE "N".
000630     05  FILLER                          PIC X(09).
