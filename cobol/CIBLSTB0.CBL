000100 IDENTIFICATION DIVISION.
000110*
000120**************************************************************************
000130*                                                                        *
000140*   Program ID   : CIBLSTB0                                             *
000150*   Program Name : Build stability analysis batch                      *
000160*   Summary      : Reads the BUILD history file written by CIRAWCV0,   *
000170*                  one serialised BUILD record per line, in ascending  *
000180*                  NUMBER/TIMESTAMP order.  In a single pass it         *
000190*                  accumulates build counts, the stability rate,        *
000200*                  duration extremes/average, fix and stabilize         *
000210*                  transition events, the cause-of-build fields of      *
000220*                  the last record, and the per-build duration/result   *
000230*                  data series, then publishes the full set of named    *
000240*                  measures to the METRICS file.  Run once per          *
000250*                  analysis cycle, after CIRAWCV0.                      *
000260*                                                                        *
000270*   FILES   USED : BUILDHST  (Input  - BUILD history, written by       *
000280*                             CIRAWCV0)                                 *
000290*                : METRICS   (Output - published measures)              *
000300*                                                                        *
000310*   CALLS        : CIBLDSR0 (function P - parse a BUILD history line)  *
000320*                                                                        *
000330**************************************************************************
000340*------------------------------------------------------------------------*
000350* CHANGE LOG                                                             *
000360*------------------------------------------------------------------------*
000370* DATE     | BY  | TICKET  | DESCRIPTION                                *
000380*----------|-----|---------|----------------------------------------------
000390* 94-04-18 | RDH | CIS-002 | Neuerstellung - counts, rate and duration   *
000400*          |     |         | extremes/average only; no fix/stabilize.   *
000410* 95-11-02 | RDH | CIS-017 | Added cause-of-build publication (last      *
000420*          |     |         | record's URL and CAUSE-* fields).          *
000430* 96-06-14 | RDH | CIS-019 | Added fix/stabilize transition scan and     *
000440*          |     |         | their average/longest/builds aggregates.   *
000450* 98-03-02 | RDH | CIS-028 | Added BUILD-DURATIONS/BUILD-RESULTS data    *
000460*          |     |         | series, one entry per input record.        *
000470* 99-02-09 | LKM | CIS-Y2K | Year-2000 review - all timestamps are       *
000480*          |     |         | epoch millis, no 2-digit year stored.      *
000490* 01-07-20 | LKM | CIS-037 | SUCCESS-RATE corrected to use STABLE-COUNT  *
000500*          |     |         | not SUCCESSFUL-COUNT per the May audit -   *
000510*          |     |         | matches the metric's documented meaning.   *
000520* 07-08-14 | TJP | CIS-066 | Averages now ROUNDED per ops standard;      *
000530*          |     |         | previously truncated, causing drift on     *
000540*          |     |         | the quarterly trend report.                *
000550* 12-09-11 | TJP | CIS-074 | Reviewed the 7900-series edit-start finders *
000560*          |     |         | after an audit question - confirmed each   *
000570*          |     |         | picture's scan limit matches its PIC width.*
000580*------------------------------------------------------------------------*
000590*
000600 PROGRAM-ID. CIBLSTB0.
000610 AUTHOR. R D HOLLOWAY.
000620 INSTALLATION. DATA PROCESSING CENTER.
000630 DATE-WRITTEN. 04-18-94.
000640 DATE-COMPILED.
000650 SECURITY. UNCLASSIFIED.
000660* CONFIGURATION SECTION carries the shop's standard VAX identity -
000670* unchanged from CIRAWCV0 and CIBLDSR0, since all three programs run
000680* on the same object computer.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. VAX-8650.
000720 OBJECT-COMPUTER. VAX-8650.
000730*   C01 names the top-of-form channel for any operator listing this
000740*   program might print; CIBLS-TEST-SWITCH lets operations flip a
000750*   test run without a separate compile.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     CLASS LOWER-CASE-LETTERS IS "abcdefghijklmnopqrstuvwxyz"
000790     UPSI-0 IS CIBLS-TEST-SWITCH
000800         ON STATUS IS CIBLS-TEST-MODE.
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830*    BUILDHST is CIRAWCV0's output - this batch never sees a raw feed
000840*    record, only the already-converted BUILD history line format.
000850     SELECT BUILDHST ASSIGN TO "BUILDHST"
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS  IS BUILDHST-STATUS.
000880*    METRICS is this run's entire output - one name=value line per
000890*    published measure, built fresh on every run (OPEN OUTPUT, not
000900*    EXTEND).
000910     SELECT METRICS  ASSIGN TO "METRICS"
000920         ORGANIZATION IS LINE SEQUENTIAL
000930         FILE STATUS  IS METRICS-STATUS.
000940/
000950 DATA DIVISION.
000960 FILE SECTION.
000970*   1200 bytes matches CIRAWCV0's own BUILD history line width - the
000980*   two programs share this width by convention, not by a copybook,
000990*   since neither FD needs the other's record group structure.
001000 FD  BUILDHST
001010     LABEL RECORDS ARE STANDARD.
001020 01  BUILDHST_RECORD.
001030     05  BUILDHST-TEXT                   PIC X(1200).
001040     05  FILLER                          PIC X(01).
001050*
001060* METRICS-TEXT is sized well above any single published line - the
001070* widest line this batch writes is a BUILD-DURATIONS or BUILD-RESULTS
001080* series entry, which can run to several thousand bytes on a long run.
001090 FD  METRICS
001100     LABEL RECORDS ARE STANDARD.
001110 01  METRICS_RECORD.
001120     05  METRICS-TEXT                    PIC X(4120).
001130     05  FILLER                          PIC X(01).
001140/
001150 WORKING-STORAGE SECTION.
001160* CI_BUILD_REC/CI_BUILD_WORK_REC hold whatever record 1200-PARSE-
001170* BUILD-RECORD just parsed off the current input line.
001180     COPY "CIBUILD.CPY".
001190*
001200*--------------------------------------------------------------------*
001210* Holds the cause-of-build fields of the most recently read record - *
001220* refreshed every time through 3600-SAVE-LAST-RECORD, so whatever is *
001230* in it at end-of-file is the last record in the input by definition.*
001240*--------------------------------------------------------------------*
001250* the same copybook as CI_BUILD_REC above, with every data name
001260* REPLACING'd so the two layouts can coexist in one WORKING-STORAGE
001270* SECTION without a duplicate-name compile error.
001280     COPY "CIBUILD.CPY"
001290         REPLACING ==CI_BUILD_REC==       BY ==LAST_BUILD_REC==
001300                    ==CI_BUILD_WORK_REC== BY ==LAST_BUILD_WORK_REC==
001310                    ==CI-BLDW-==          BY ==LAST-BLDW-==
001320                    ==CI-BLD-==           BY ==LAST-BLD-==.
001330/
001340*--------------------------------------------------------------------*
001350* File-status switches                                               *
001360*--------------------------------------------------------------------*
001370*   drives the MAIN-PARA loop's UNTIL clause.
001380 77  BUILDHST-STATUS                    PIC X(02).
001390     88  BUILDHST-OK                           VALUE "00".
001400     88  BUILDHST-EOF                          VALUE "10".
001410     88  BUILDHST-NOK                          VALUE "01" THRU "09"
001420                                                       "11" THRU "99".
001430*   checked after every OPEN and WRITE against METRICS.
001440 77  METRICS-STATUS                     PIC X(02).
001450     88  METRICS-OK                            VALUE "00".
001460     88  METRICS-NOK                           VALUE "01" THRU "99".
001470/
001480*--------------------------------------------------------------------*
001490* Running counts and accumulators                                    *
001500*--------------------------------------------------------------------*
001510* one counter/sum per published count or duration measure - all
001520* cleared by VALUE 0 here since this batch runs start to finish in a
001530* single execution, never restarted mid-file.
001540*   raw build count, every record read.
001550 77  BUILDS-COUNT                       PIC 9(09) COMP VALUE 0.
001560*   count of builds where CI-BLD-IS-NOT-SUCCESSFUL.
001570 77  FAILED-COUNT                       PIC 9(09) COMP VALUE 0.
001580*   successful but not stable.
001590 77  UNSTABLE-COUNT                     PIC 9(09) COMP VALUE 0.
001600*   CIS-037 - drives SUCCESS-RATE, independent of SUCCESSFUL-COUNT.
001610 77  STABLE-COUNT                       PIC 9(09) COMP VALUE 0.
001620*   denominator for the duration statistics below.
001630 77  SUCCESSFUL-COUNT                   PIC 9(09) COMP VALUE 0.
001640*   PIC 9(18) - wide enough to sum many years of millisecond durations.
001650 77  DURATION-SUM                       PIC 9(18) COMP VALUE 0.
001660 77  DURATION-MIN                       PIC 9(09) COMP VALUE 0.
001670 77  DURATION-MAX                       PIC 9(09) COMP VALUE 0.
001680/
001690* CIS-019 - fix and stabilize transition aggregates, one set of four
001700* (event count, time sum, time max, builds sum) per transition kind.
001710*   failed-to-successful transitions, counted in 3510.
001720 77  FIX-EVENT-COUNT                    PIC 9(09) COMP VALUE 0.
001730 77  FIX-TIME-SUM                       PIC 9(18) COMP VALUE 0.
001740 77  FIX-TIME-MAX                       PIC 9(17) COMP VALUE 0.
001750 77  FIX-BUILDS-SUM                     PIC 9(17) COMP VALUE 0.
001760*   unstable/failed-to-stable transitions, counted in 3520.
001770 77  STABILIZE-EVENT-COUNT              PIC 9(09) COMP VALUE 0.
001780 77  STABILIZE-TIME-SUM                 PIC 9(18) COMP VALUE 0.
001790 77  STABILIZE-TIME-MAX                 PIC 9(17) COMP VALUE 0.
001800 77  STABILIZE-BUILDS-SUM               PIC 9(17) COMP VALUE 0.
001810/
001820*--------------------------------------------------------------------*
001830* Published aggregate measures                                       *
001840*--------------------------------------------------------------------*
001850* CIS-066 - every average here is ROUNDED at the COMPUTE in the 6xxx
001860* paragraphs below, never truncated; these fields hold the result.
001870*   published as build_success_density, one decimal place, 0-100.
001880 77  SUCCESS-RATE                       PIC 9(03)V9(01) COMP VALUE 0.
001890*   published as build_average_duration, milliseconds.
001900 77  AVG-DURATION                       PIC 9(09)V9(02) COMP VALUE 0.
001910*   published as build_average_time_to_fix_failure, milliseconds.
001920 77  AVG-TIME-TO-FIX                    PIC 9(15)V9(02) COMP VALUE 0.
001930*   published as build_average_builds_to_fix_failure.
001940 77  AVG-BUILDS-TO-FIX                  PIC 9(09)V9(02) COMP VALUE 0.
001950*   published as build_average_time_to_stabilize, milliseconds.
001960 77  AVG-TIME-TO-STABILIZE              PIC 9(15)V9(02) COMP VALUE 0.
001970*   published as build_average_builds_to_stabilize.
001980 77  AVG-BUILDS-TO-STABILIZE            PIC 9(09)V9(02) COMP VALUE 0.
001990/
002000*--------------------------------------------------------------------*
002010* Previous-record carry for the transition scan                     *
002020*--------------------------------------------------------------------*
002030* HAVE_PREV_FLAG guards against testing PREV-* on the very first
002040* record of the run, before there is a previous record to compare to.
002050 77  HAVE_PREV_FLAG                     PIC X(01) VALUE "N".
002060*   the previous record's key and outcome, set by 3500 every pass.
002070 77  PREV-NUMBER                        PIC 9(09) COMP.
002080 77  PREV-TIMESTAMP                     PIC 9(15) COMP.
002090 77  PREV-SUCCESSFUL-FLAG                PIC 9(01).
002100 77  PREV-STABLE-FLAG                   PIC 9(01).
002110*   scratch for the current transition's elapsed time/build count.
002120 77  WS-TIME-DIFF                       PIC 9(17) COMP.
002130 77  WS-NUM-DIFF                        PIC 9(09) COMP.
002140/
002150*--------------------------------------------------------------------*
002160* Per-build data series work area                                    *
002170*--------------------------------------------------------------------*
002180* CIS-028 - DURATIONS-LINE/RESULTS-LINE accumulate one entry per
002190* input record across the whole run, appended to in 3700-APPEND-DATA-
002200* SERIES below and written out whole by 7300-WRITE-SERIES-METRICS.
002210 01  DATA_SERIES_AREA.
002220     05  DURATIONS-LINE                 PIC X(4096).
002230     05  RESULTS-LINE                   PIC X(4096).
002240     05  FILLER                         PIC X(08).
002250*
002260* DUR-LINE-PTR/RES-LINE-PTR start at 1 and only ever grow, for the
002270* life of one run - never reset except at 1000-INITIALISATION.
002280 77  DUR-LINE-PTR                       PIC 9(05) COMP VALUE 1.
002290 77  RES-LINE-PTR                       PIC 9(05) COMP VALUE 1.
002300 77  DUR-ACTUAL-LEN                     PIC 9(05) COMP.
002310 77  RES-ACTUAL-LEN                     PIC 9(05) COMP.
002320 77  RESULT-CHAR                        PIC X(01).
002330 77  WS-DUR-SCALED                      PIC 9(06)V9(04) COMP.
002340/
002350*--------------------------------------------------------------------*
002360* Display / edit work fields (reused across many metrics - each      *
002370* used, strung into the output line and written before the next      *
002380* value is moved in, exactly as CIBLDSR0 reuses WORK-TEXT/NUM-EDIT)  *
002390*--------------------------------------------------------------------*
002400* one edit picture per width/scale of published value - INT-EDIT for
002410* plain counts, BIGINT-EDIT for the wider fix/stabilize time maxima,
002420* the two DEC2 pictures for ROUNDED two-decimal averages, SR-EDIT for
002430* the one-decimal success rate, DUR-EDIT for a scaled duration entry
002440* in the data series, NUM-EDIT2 for a build number in that same series.
002450*   9 columns - used for every plain published count.
002460 77  INT-EDIT                           PIC Z(08)9.
002470 77  INT-EDIT-START                     PIC 9(03) COMP.
002480*   17 columns - FIX-TIME-MAX/STABILIZE-TIME-MAX's PIC 9(17) width.
002490 77  BIGINT-EDIT                        PIC Z(16)9.
002500 77  BIGINT-EDIT-START                  PIC 9(03) COMP.
002510*   12 columns - the shorter ROUNDED two-decimal averages.
002520 77  DEC2-EDIT                          PIC Z(08)9.99.
002530 77  DEC2-EDIT-START                    PIC 9(03) COMP.
002540*   18 columns - the wider time-to-fix/time-to-stabilize averages.
002550 77  DEC2-BIG-EDIT                      PIC Z(14)9.99.
002560 77  DEC2-BIG-EDIT-START                PIC 9(03) COMP.
002570*   5 columns - SUCCESS-RATE's 0-100.0 range only needs one decimal.
002580 77  SR-EDIT                            PIC ZZ9.9.
002590 77  SR-EDIT-START                      PIC 9(03) COMP.
002600*   11 columns - one BUILD-DURATIONS series entry, seconds to 4 places.
002610 77  DUR-EDIT                           PIC Z(05)9.9999.
002620 77  DUR-EDIT-START                     PIC 9(03) COMP.
002630*   a build number as it appears keying a data-series entry.
002640 77  NUM-EDIT2                          PIC Z(08)9.
002650 77  NUM-EDIT2-START                    PIC 9(03) COMP.
002660*   reused for URL/cause text fields, one at a time, in the 72xx family.
002670 77  WORK-TEXT                          PIC X(200).
002680 77  WORK-LEN                           PIC 9(03) COMP.
002690/
002700*--------------------------------------------------------------------*
002710* Linkage work area for the CALL to CIBLDSR0                        *
002720*--------------------------------------------------------------------*
002730* same three-field shape CIRAWCV0 uses for its own CALL.
002740 01  SR_LINKAGE_AREA.
002750     05  SR-FUNCTION-CODE                PIC X(01).
002760     05  SR-SERIAL-LINE                  PIC X(1200).
002770     05  FILLER                          PIC X(05).
002780/
002790*--------------------------------------------------------------------*
002800* PROCESSING OVERVIEW                                                 *
002810*                                                                      *
002820*   1000 opens both files and primes the read/parse of record one.    *
002830*   2000 drives the main loop - for every record it accumulates the    *
002840*        counts (3000), checks for a fix/stabilize transition against *
002850*        the previous record (3500), saves the record as the new      *
002860*        "last record" for the cause-of-build fields (3600), and       *
002870*        appends this record's duration/result to the two data         *
002880*        series (3700) - then reads/parses the next record.            *
002890*   6000 computes every published average once the loop is done.       *
002900*   7000 writes every published measure to METRICS, in a fixed order:   *
002910*        counts and rates (7100), the last record's cause-of-build      *
002920*        fields (7200), then the two data series (7300).                *
002930*   8000/9900 close up and stop.                                        *
002940*--------------------------------------------------------------------*
002950 PROCEDURE DIVISION.
002960 MAIN-PARA.
002970*   open files, clear the accumulators, prime the first record.
002980    PERFORM 1000-INITIALISATION.
002990
003000*   the whole run happens inside this one loop.
003010    PERFORM 2000-PROCESS-ONE-RECORD UNTIL BUILDHST-EOF.
003020
003030*   then compute, publish, and close up.
003040    PERFORM 6000-COMPUTE-AGGREGATES.
003050    PERFORM 7000-WRITE-METRICS-FILE.
003060    PERFORM 8000-FINALISATION.
003070
003080    GO TO 9900-EXIT.
003090*
003100* Resets the data-series pointers and LAST_BUILD_REC (in case this
003110* were ever re-entered, which it is not today, but the shop's habit
003120* is to clear working storage explicitly rather than rely on initial
003130* VALUE clauses alone) then opens both files and primes the read.
003140 1000-INITIALISATION.
003150*   DURATIONS-LINE/RESULTS-LINE start empty, pointers back at column 1.
003160    MOVE 1 TO DUR-LINE-PTR.
003170    MOVE 1 TO RES-LINE-PTR.
003180    MOVE SPACES TO DURATIONS-LINE.
003190    MOVE SPACES TO RESULTS-LINE.
003200*   no previous record yet, and no last record saved yet either.
003210    MOVE "N" TO HAVE_PREV_FLAG.
003220    INITIALIZE LAST_BUILD_REC.
003230
003240*   the input CIRAWCV0 left behind.
003250    OPEN INPUT BUILDHST.
003260    IF NOT BUILDHST-OK
003270        DISPLAY "CIBLSTB0 - ERROR OPENING BUILDHST, STATUS="
003280                BUILDHST-STATUS
003290        GO TO 9900-EXIT
003300    END-IF.
003310
003320*   fresh every run - OPEN OUTPUT, never EXTEND.
003330    OPEN OUTPUT METRICS.
003340    IF NOT METRICS-OK
003350        DISPLAY "CIBLSTB0 - ERROR OPENING METRICS, STATUS="
003360                METRICS-STATUS
003370        GO TO 9900-EXIT
003380    END-IF.
003390
003400*   prime the loop with the first record, parsed and ready.
003410    PERFORM 1100-READ-BUILDHST.
003420*
003430* Reads the next BUILD history line and, unless that read hit
003440* end-of-file, immediately hands it to CIBLDSR0 to parse - so by the
003450* time this paragraph returns, CI_BUILD_REC already holds the next
003460* record ready for 2000-PROCESS-ONE-RECORD to work on.
003470 1100-READ-BUILDHST.
003480    READ BUILDHST
003490        AT END
003500            MOVE "10" TO BUILDHST-STATUS
003510    END-READ.
003520
003530    IF NOT BUILDHST-EOF
003540        PERFORM 1200-PARSE-BUILD-RECORD
003550    END-IF.
003560*
003570* Function P tells CIBLDSR0 to PARSE rather than RENDER - this is the
003580* only CALL in this program, made once per input record.
003590 1200-PARSE-BUILD-RECORD.
003600    MOVE "P" TO SR-FUNCTION-CODE.
003610    MOVE BUILDHST-TEXT TO SR-SERIAL-LINE.
003620
003630    CALL "CIBLDSR0" USING SR-FUNCTION-CODE
003640                          CI_BUILD_REC
003650                          SR-SERIAL-LINE
003660                          CI_BUILD_WORK_REC.
003670/
003680* One record already sitting in CI_BUILD_REC (parsed by the priming
003690* read or the previous trip through this paragraph) is processed by
003700* all four accumulation steps below, then the next record is read and
003710* parsed ready for the next pass of MAIN-PARA's loop.
003720 2000-PROCESS-ONE-RECORD.
003730    PERFORM 3000-ACCUMULATE-COUNTS.
003740    PERFORM 3500-CHECK-TRANSITIONS.
003750    PERFORM 3600-SAVE-LAST-RECORD.
003760    PERFORM 3700-APPEND-DATA-SERIES.
003770    PERFORM 1100-READ-BUILDHST.
003780*
003790* Every record counts toward BUILDS-COUNT; a failed build (RES=fail)
003800* counts toward FAILED-COUNT and nothing else, while a successful
003810* build also feeds the duration statistics and, if merely unstable
003820* rather than fully stable, UNSTABLE-COUNT.  STABLE-COUNT is counted
003830* independently of success/failure, per CIS-037's corrected definition.
003840 3000-ACCUMULATE-COUNTS.
003850*   every record read counts here, win or lose.
003860    ADD 1 TO BUILDS-COUNT.
003870
003880*   the success/failure branch - only a successful build's duration
003890*   is worth accumulating below.
003900    IF CI-BLD-IS-SUCCESSFUL
003910        ADD 1 TO SUCCESSFUL-COUNT
003920        PERFORM 3100-ACCUMULATE-DURATION
003930*       successful-but-unstable is its own published count.
003940        IF CI-BLD-IS-NOT-STABLE
003950            ADD 1 TO UNSTABLE-COUNT
003960        END-IF
003970    ELSE
003980        ADD 1 TO FAILED-COUNT
003990    END-IF.
004000
004010*   CIS-037 - STABLE-COUNT is tested independently of success, above.
004020    IF CI-BLD-IS-STABLE
004030        ADD 1 TO STABLE-COUNT
004040    END-IF.
004050/
004060* Duration extremes are only ever tracked over successful builds - a
004070* failed build's duration is still added to DURATION-SUM (called only
004080* from the successful branch above) is not quite right to say; in
004090* fact this paragraph is only reached for successful builds at all,
004100* so DURATION-MIN/MAX and the SUM are all scoped to SUCCESSFUL-COUNT.
004110* The first successful build seeds both MIN and MAX to its own value
004120* (SUCCESSFUL-COUNT = 1, tested after the ADD 1 in 3000 above) so
004130* there is no need for an artificial high/low starting sentinel.
004140 3100-ACCUMULATE-DURATION.
004150*   feeds build_average_duration's numerator.
004160    ADD CI-BLD-DURATION TO DURATION-SUM.
004170
004180*   first successful build of the run seeds both extremes at once.
004190    IF SUCCESSFUL-COUNT = 1
004200        MOVE CI-BLD-DURATION TO DURATION-MIN
004210        MOVE CI-BLD-DURATION TO DURATION-MAX
004220    ELSE
004230*       a new shortest build.
004240        IF CI-BLD-DURATION < DURATION-MIN
004250            MOVE CI-BLD-DURATION TO DURATION-MIN
004260        END-IF
004270*       a new longest build.
004280        IF CI-BLD-DURATION > DURATION-MAX
004290            MOVE CI-BLD-DURATION TO DURATION-MAX
004300        END-IF
004310    END-IF.
004320/
004330* CIS-019 - a fix event is a failed-to-successful transition between
004340* consecutive records; a stabilize event is unstable/failed-to-stable.
004350* Both are detected the same way: compare this record's flag against
004360* PREV-*, saved at the foot of this paragraph from the LAST time it
004370* ran.  Skipped entirely on the very first record (HAVE_PREV_FLAG="N").
004380 3500-CHECK-TRANSITIONS.
004390    IF HAVE_PREV_FLAG = "Y"
004400*       failed last record, successful this one - a fix.
004410        IF PREV-SUCCESSFUL-FLAG = 0
004420       AND CI-BLD-SUCCESSFUL-FLAG = 1
004430            PERFORM 3510-RECORD-FIX-EVENT
004440        END-IF
004450*       unstable/failed last record, stable this one - stabilized.
004460        IF PREV-STABLE-FLAG = 0
004470       AND CI-BLD-STABLE-FLAG = 1
004480            PERFORM 3520-RECORD-STABILIZE-EVENT
004490        END-IF
004500    END-IF.
004510
004520*   carry this record forward as PREV-* for the next trip through
004530*   this paragraph - done unconditionally, whether or not either
004540*   transition fired above.
004550    MOVE CI-BLD-NUMBER           TO PREV-NUMBER.
004560    MOVE CI-BLD-TIMESTAMP        TO PREV-TIMESTAMP.
004570    MOVE CI-BLD-SUCCESSFUL-FLAG  TO PREV-SUCCESSFUL-FLAG.
004580    MOVE CI-BLD-STABLE-FLAG      TO PREV-STABLE-FLAG.
004590    MOVE "Y"                     TO HAVE_PREV_FLAG.
004600*
004610* Time-to-fix and builds-to-fix are both measured from the failing
004620* record to the fixing one - WS-TIME-DIFF/WS-NUM-DIFF are computed
004630* once here and fed into both the running sum and the running max.
004640 3510-RECORD-FIX-EVENT.
004650    ADD 1 TO FIX-EVENT-COUNT.
004660
004670*   elapsed millis and build numbers between the failure and the fix.
004680    COMPUTE WS-TIME-DIFF = CI-BLD-TIMESTAMP - PREV-TIMESTAMP.
004690    COMPUTE WS-NUM-DIFF  = CI-BLD-NUMBER - PREV-NUMBER.
004700
004710*   feeds the average, computed later by 6300.
004720    ADD WS-TIME-DIFF TO FIX-TIME-SUM.
004730    ADD WS-NUM-DIFF  TO FIX-BUILDS-SUM.
004740
004750*   feeds build_longest_time_to_fix_failure.
004760    IF WS-TIME-DIFF > FIX-TIME-MAX
004770        MOVE WS-TIME-DIFF TO FIX-TIME-MAX
004780    END-IF.
004790*
004800* Mirror image of 3510 above, for the unstable/failed-to-stable
004810* transition rather than failed-to-successful.
004820 3520-RECORD-STABILIZE-EVENT.
004830    ADD 1 TO STABILIZE-EVENT-COUNT.
004840
004850*   elapsed millis and build numbers to stabilize.
004860    COMPUTE WS-TIME-DIFF = CI-BLD-TIMESTAMP - PREV-TIMESTAMP.
004870    COMPUTE WS-NUM-DIFF  = CI-BLD-NUMBER - PREV-NUMBER.
004880
004890*   feeds the average, computed later by 6400.
004900    ADD WS-TIME-DIFF TO STABILIZE-TIME-SUM.
004910    ADD WS-NUM-DIFF  TO STABILIZE-BUILDS-SUM.
004920
004930*   feeds build_longest_time_to_stabilize.
004940    IF WS-TIME-DIFF > STABILIZE-TIME-MAX
004950        MOVE WS-TIME-DIFF TO STABILIZE-TIME-MAX
004960    END-IF.
004970/
004980* CIS-017 - copies every field of the current record onto
004990* LAST_BUILD_REC; run for every record in the file, so by end-of-file
005000* this area holds exactly the last record read, ready for 7200-
005010* PUBLISH-CAUSE-FIELDS to write out.
005020 3600-SAVE-LAST-RECORD.
005030*   identity and outcome of this build.
005040    MOVE CI-BLD-NUMBER               TO LAST-BLD-NUMBER.
005050    MOVE CI-BLD-TIMESTAMP             TO LAST-BLD-TIMESTAMP.
005060    MOVE CI-BLD-RESULT                 TO LAST-BLD-RESULT.
005070    MOVE CI-BLD-STABLE-FLAG             TO LAST-BLD-STABLE-FLAG.
005080    MOVE CI-BLD-SUCCESSFUL-FLAG         TO LAST-BLD-SUCCESSFUL-FLAG.
005090*   how long it ran.
005100    MOVE CI-BLD-DURATION                TO LAST-BLD-DURATION.
005110*   where to find it and, if present, what triggered it.
005120    MOVE CI-BLD-URL                     TO LAST-BLD-URL.
005130    MOVE CI-BLD-CAUSE-DESCRIPTION        TO LAST-BLD-CAUSE-DESCRIPTION.
005140    MOVE CI-BLD-CAUSE-USER               TO LAST-BLD-CAUSE-USER.
005150*   if the cause was an upstream project, which one and which build.
005160    MOVE CI-BLD-CAUSE-PROJECT            TO LAST-BLD-CAUSE-PROJECT.
005170    MOVE CI-BLD-CAUSE-PROJECT-BUILD       TO LAST-BLD-CAUSE-PROJECT-BUILD.
005180    MOVE CI-BLD-CAUSE-PROJECT-URL         TO LAST-BLD-CAUSE-PROJECT-URL.
005190*   who committed the changes that went into this build.
005200    MOVE CI-BLD-DEVELOPERS                TO LAST-BLD-DEVELOPERS.
005210/
005220* CIS-028 - one entry is appended to each of the two series for every
005230* input record, in the same NUMBER order the input file is in.
005240 3700-APPEND-DATA-SERIES.
005250    PERFORM 3710-APPEND-DURATION-ENTRY.
005260    PERFORM 3720-APPEND-RESULT-ENTRY.
005270*
005280* Each entry is "num=dur" with a leading ";" separator on every entry
005290* after the first (DUR-LINE-PTR > 1 tells this paragraph whether
005300* anything has been written to DURATIONS-LINE yet).  The duration is
005310* scaled from milliseconds to seconds with four decimal places, not
005320* rounded to whole seconds the way 7xxx's published average is.
005330 3710-APPEND-DURATION-ENTRY.
005340*   milliseconds to seconds, four decimal places.
005350    COMPUTE WS-DUR-SCALED = CI-BLD-DURATION / 1000.
005360    MOVE WS-DUR-SCALED TO DUR-EDIT.
005370    PERFORM 3718-FIND-DUR-EDIT-START.
005380
005390*   the key this entry is filed under.
005400    MOVE CI-BLD-NUMBER TO NUM-EDIT2.
005410    PERFORM 3715-FIND-NUM-EDIT2-START.
005420
005430*   separator before every entry but the first.
005440    IF DUR-LINE-PTR > 1
005450        STRING ";" DELIMITED BY SIZE
005460            INTO DURATIONS-LINE
005470            WITH POINTER DUR-LINE-PTR
005480        END-STRING
005490    END-IF.
005500
005510*   "number=seconds" appended at DUR-LINE-PTR.
005520    STRING NUM-EDIT2 (NUM-EDIT2-START:) DELIMITED BY SIZE
005530           "=" DELIMITED BY SIZE
005540           DUR-EDIT (DUR-EDIT-START:) DELIMITED BY SIZE
005550        INTO DURATIONS-LINE
005560        WITH POINTER DUR-LINE-PTR
005570    END-STRING.
005580*
005590* Zero-suppression scan for NUM-EDIT2, shared by both 3710 above and
005600* 3720 below since both series key their entries on the build number.
005610 3715-FIND-NUM-EDIT2-START.
005620*   same seed-and-scan idiom used throughout both programs.
005630    MOVE 1 TO NUM-EDIT2-START.
005640    PERFORM 3716-SCAN-NUM-EDIT2-FWD
005650        VARYING NUM-EDIT2-START FROM 1 BY 1
005660        UNTIL NUM-EDIT2-START > 9
005670           OR NUM-EDIT2 (NUM-EDIT2-START:1) NOT = SPACE.
005680*
005690* Empty scan body - the VARYING/UNTIL clause above does all the work.
005700 3716-SCAN-NUM-EDIT2-FWD.
005710    CONTINUE.
005720*
005730* Zero-suppression scan for DUR-EDIT - its PIC Z(05)9.9999 is eleven
005740* columns wide including the decimal point, hence the UNTIL > 11 limit.
005750 3718-FIND-DUR-EDIT-START.
005760*   same idiom again, over the scaled-seconds picture.
005770    MOVE 1 TO DUR-EDIT-START.
005780    PERFORM 3719-SCAN-DUR-EDIT-FWD
005790        VARYING DUR-EDIT-START FROM 1 BY 1
005800        UNTIL DUR-EDIT-START > 11
005810           OR DUR-EDIT (DUR-EDIT-START:1) NOT = SPACE.
005820*
005830* Empty scan body, same pattern as 3716 above.
005840 3719-SCAN-DUR-EDIT-FWD.
005850    CONTINUE.
005860/
005870* RESULT-CHAR is a single letter per build: "r" for a failed
005880* (not-successful) build, "y" for successful-but-unstable, "g" for a
005890* fully successful and stable build - matching a traffic-light
005900* red/yellow/green convention the quarterly trend chart uses.
005910 3720-APPEND-RESULT-ENTRY.
005920*   red - not successful.
005930    IF CI-BLD-IS-NOT-SUCCESSFUL
005940        MOVE "r" TO RESULT-CHAR
005950    ELSE
005960*       yellow - successful but not stable.
005970        IF CI-BLD-IS-NOT-STABLE
005980            MOVE "y" TO RESULT-CHAR
005990        ELSE
006000*           green - successful and stable.
006010            MOVE "g" TO RESULT-CHAR
006020        END-IF
006030    END-IF.
006040
006050*   same key as the duration entry for this same build.
006060    MOVE CI-BLD-NUMBER TO NUM-EDIT2.
006070    PERFORM 3715-FIND-NUM-EDIT2-START.
006080
006090*   same leading-";"-after-the-first-entry convention as 3710 above.
006100    IF RES-LINE-PTR > 1
006110        STRING ";" DELIMITED BY SIZE
006120            INTO RESULTS-LINE
006130            WITH POINTER RES-LINE-PTR
006140        END-STRING
006150    END-IF.
006160
006170    STRING NUM-EDIT2 (NUM-EDIT2-START:) DELIMITED BY SIZE
006180           "=" DELIMITED BY SIZE
006190           RESULT-CHAR DELIMITED BY SIZE
006200        INTO RESULTS-LINE
006210        WITH POINTER RES-LINE-PTR
006220    END-STRING.
006230/
006240* Called once, after the main loop, before anything is written -
006250* every published average/rate depends on a final count that is not
006260* known until every record has been read.
006270 6000-COMPUTE-AGGREGATES.
006275*   CIS-081 - the rate and the three average groups are always run
006277*   together, in this order, and nowhere else in the program, so
006278*   the four are PERFORMed as a single range rather than four
006279*   separate calls.
006290    PERFORM 6100-COMPUTE-SUCCESS-RATE
006300        THRU 6400-COMPUTE-STABILIZE-STATS.
006340*
006350* CIS-037 - the rate is STABLE-COUNT over BUILDS-COUNT, not over
006360* SUCCESSFUL-COUNT - a build can be successful without being stable.
006370* Guarded against BUILDS-COUNT = 0 (an empty input file) to avoid a
006380* divide-by-zero ABEND on a day with no builds to report.
006390 6100-COMPUTE-SUCCESS-RATE.
006400*   no builds this run - nothing to compute a rate over.
006410    IF BUILDS-COUNT = 0
006420        MOVE 0 TO SUCCESS-RATE
006430    ELSE
006440*       CIS-066 - ROUNDED, not truncated.
006450        COMPUTE SUCCESS-RATE ROUNDED =
006460            STABLE-COUNT / BUILDS-COUNT * 100
006470    END-IF.
006480*
006490* Duration MIN/MAX are already set by 3100 above (or left at their
006500* VALUE 0 default if SUCCESSFUL-COUNT is zero); this paragraph only
006510* has to compute the average, and only when there is at least one
006520* successful build to average over.
006530 6200-COMPUTE-DURATION-STATS.
006540*   no successful builds - all three duration measures stay at zero.
006550    IF SUCCESSFUL-COUNT = 0
006560        MOVE 0 TO AVG-DURATION
006570        MOVE 0 TO DURATION-MIN
006580        MOVE 0 TO DURATION-MAX
006590    ELSE
006600        COMPUTE AVG-DURATION ROUNDED =
006610            DURATION-SUM / SUCCESSFUL-COUNT
006620    END-IF.
006630/
006640* Both fix averages are zero when this run saw no fix events at all -
006650* a healthy run that never failed is the expected case, not an error.
006660 6300-COMPUTE-FIX-STATS.
006670*   no fix events - nothing failed, or nothing that failed ever fixed.
006680    IF FIX-EVENT-COUNT = 0
006690        MOVE 0 TO AVG-TIME-TO-FIX
006700        MOVE 0 TO AVG-BUILDS-TO-FIX
006710    ELSE
006720*       CIS-066 - both ROUNDED, not truncated.
006730        COMPUTE AVG-TIME-TO-FIX ROUNDED =
006740            FIX-TIME-SUM / FIX-EVENT-COUNT
006750        COMPUTE AVG-BUILDS-TO-FIX ROUNDED =
006760            FIX-BUILDS-SUM / FIX-EVENT-COUNT
006770    END-IF.
006780*
006790* Mirror image of 6300 above, for stabilize events.
006800 6400-COMPUTE-STABILIZE-STATS.
006810*   no stabilize events this run.
006820    IF STABILIZE-EVENT-COUNT = 0
006830        MOVE 0 TO AVG-TIME-TO-STABILIZE
006840        MOVE 0 TO AVG-BUILDS-TO-STABILIZE
006850    ELSE
006860        COMPUTE AVG-TIME-TO-STABILIZE ROUNDED =
006870            STABILIZE-TIME-SUM / STABILIZE-EVENT-COUNT
006880        COMPUTE AVG-BUILDS-TO-STABILIZE ROUNDED =
006890            STABILIZE-BUILDS-SUM / STABILIZE-EVENT-COUNT
006900    END-IF.
006910/
006920* METRICS is written in three groups, always in this order: the plain
006930* counts and rates (7100), the last record's cause-of-build fields
006940* when present (7200), then the two full data series (7300).
006950 7000-WRITE-METRICS-FILE.
006960    PERFORM 7100-WRITE-COUNT-METRICS.
006970    PERFORM 7200-PUBLISH-CAUSE-FIELDS.
006980    PERFORM 7300-WRITE-SERIES-METRICS.
006990*
007000* Every measure below follows the same four-step shape: edit the
007010* value, find where the zero-suppressed digits start, STRING
007020* "name=value" into METRICS-TEXT, WRITE the record and check status.
007030* builds/build_failures/build_unstables are the three raw counts.
007040 7100-WRITE-COUNT-METRICS.
007050*   builds - the raw record count, every build regardless of result.
007060    MOVE BUILDS-COUNT TO INT-EDIT.
007070*   strip leading blanks before this count is strung out.
007080    PERFORM 7900-FIND-INT-EDIT-START.
007090*   clear any leftover text from the previous line written.
007100    MOVE SPACES TO METRICS-TEXT.
007110*   build "builds=value" into METRICS-TEXT.
007120    STRING "builds=" DELIMITED BY SIZE
007130           INT-EDIT (INT-EDIT-START:) DELIMITED BY SIZE
007140        INTO METRICS-TEXT
007150    END-STRING.
007160*   write the line just built.
007170    WRITE METRICS_RECORD.
007180*   bad write usually means METRICS ran out of disk quota.
007190    PERFORM 7990-CHECK-METRICS-STATUS.
007200
007210*   build_failures - count of builds where CI-BLD-IS-NOT-SUCCESSFUL.
007220    MOVE FAILED-COUNT TO INT-EDIT.
007230*   strip leading blanks before this count is strung out.
007240    PERFORM 7900-FIND-INT-EDIT-START.
007250*   clear any leftover text from the previous line written.
007260    MOVE SPACES TO METRICS-TEXT.
007270*   build "build_failures=value" into METRICS-TEXT.
007280    STRING "build_failures=" DELIMITED BY SIZE
007290           INT-EDIT (INT-EDIT-START:) DELIMITED BY SIZE
007300        INTO METRICS-TEXT
007310    END-STRING.
007320*   write the line just built.
007330    WRITE METRICS_RECORD.
007340*   bad write usually means METRICS ran out of disk quota.
007350    PERFORM 7990-CHECK-METRICS-STATUS.
007360
007370*   build_unstables - successful but not stable, counted in 3000 above.
007380    MOVE UNSTABLE-COUNT TO INT-EDIT.
007390*   strip leading blanks before this count is strung out.
007400    PERFORM 7900-FIND-INT-EDIT-START.
007410*   clear any leftover text from the previous line written.
007420    MOVE SPACES TO METRICS-TEXT.
007430*   build "build_unstables=value" into METRICS-TEXT.
007440    STRING "build_unstables=" DELIMITED BY SIZE
007450           INT-EDIT (INT-EDIT-START:) DELIMITED BY SIZE
007460        INTO METRICS-TEXT
007470    END-STRING.
007480*   write the line just built.
007490    WRITE METRICS_RECORD.
007500*   bad write usually means METRICS ran out of disk quota.
007510    PERFORM 7990-CHECK-METRICS-STATUS.
007520/
007530*   build_success_density is the CIS-037 corrected success rate -
007540*   SR-EDIT's ZZ9.9 picture carries one decimal place.
007550    MOVE SUCCESS-RATE TO SR-EDIT.
007560    PERFORM 7940-FIND-SR-EDIT-START.
007570*   clear any leftover text from the previous line written.
007580    MOVE SPACES TO METRICS-TEXT.
007590*   build "build_success_density=value" into METRICS-TEXT.
007600    STRING "build_success_density=" DELIMITED BY SIZE
007610           SR-EDIT (SR-EDIT-START:) DELIMITED BY SIZE
007620        INTO METRICS-TEXT
007630    END-STRING.
007640*   write the line just built.
007650    WRITE METRICS_RECORD.
007660*   bad write usually means METRICS ran out of disk quota.
007670    PERFORM 7990-CHECK-METRICS-STATUS.
007680
007690*   build_average_duration - milliseconds, ROUNDED per CIS-066.
007700    MOVE AVG-DURATION TO DEC2-EDIT.
007710    PERFORM 7920-FIND-DEC2-EDIT-START.
007720*   clear any leftover text from the previous line written.
007730    MOVE SPACES TO METRICS-TEXT.
007740*   build "build_average_duration=value" into METRICS-TEXT.
007750    STRING "build_average_duration=" DELIMITED BY SIZE
007760           DEC2-EDIT (DEC2-EDIT-START:) DELIMITED BY SIZE
007770        INTO METRICS-TEXT
007780    END-STRING.
007790*   write the line just built.
007800    WRITE METRICS_RECORD.
007810*   bad write usually means METRICS ran out of disk quota.
007820    PERFORM 7990-CHECK-METRICS-STATUS.
007830
007840*   build_shortest_duration - set by 3100 on the first successful build
007850*   and lowered every time a shorter one is seen thereafter.
007860    MOVE DURATION-MIN TO INT-EDIT.
007870*   strip leading blanks before this count is strung out.
007880    PERFORM 7900-FIND-INT-EDIT-START.
007890*   clear any leftover text from the previous line written.
007900    MOVE SPACES TO METRICS-TEXT.
007910*   build "build_shortest_duration=value" into METRICS-TEXT.
007920    STRING "build_shortest_duration=" DELIMITED BY SIZE
007930           INT-EDIT (INT-EDIT-START:) DELIMITED BY SIZE
007940        INTO METRICS-TEXT
007950    END-STRING.
007960*   write the line just built.
007970    WRITE METRICS_RECORD.
007980*   bad write usually means METRICS ran out of disk quota.
007990    PERFORM 7990-CHECK-METRICS-STATUS.
008000
008010*   build_longest_duration - mirror image of shortest, above.
008020    MOVE DURATION-MAX TO INT-EDIT.
008030*   strip leading blanks before this count is strung out.
008040    PERFORM 7900-FIND-INT-EDIT-START.
008050*   clear any leftover text from the previous line written.
008060    MOVE SPACES TO METRICS-TEXT.
008070*   build "build_longest_duration=value" into METRICS-TEXT.
008080    STRING "build_longest_duration=" DELIMITED BY SIZE
008090           INT-EDIT (INT-EDIT-START:) DELIMITED BY SIZE
008100        INTO METRICS-TEXT
008110    END-STRING.
008120*   write the line just built.
008130    WRITE METRICS_RECORD.
008140*   bad write usually means METRICS ran out of disk quota.
008150    PERFORM 7990-CHECK-METRICS-STATUS.
008160/
008170*   build_average_time_to_fix_failure - elapsed millis from a failing
008180*   record to the next successful one, averaged over FIX-EVENT-COUNT.
008190    MOVE AVG-TIME-TO-FIX TO DEC2-BIG-EDIT.
008200    PERFORM 7930-FIND-DEC2-BIG-EDIT-START.
008210*   clear any leftover text from the previous line written.
008220    MOVE SPACES TO METRICS-TEXT.
008230*   build "build_average_time_to_fix_failure=value" into METRICS-TEXT.
008240    STRING "build_average_time_to_fix_failure=" DELIMITED BY SIZE
008250           DEC2-BIG-EDIT (DEC2-BIG-EDIT-START:) DELIMITED BY SIZE
008260        INTO METRICS-TEXT
008270    END-STRING.
008280*   write the line just built.
008290    WRITE METRICS_RECORD.
008300*   bad write usually means METRICS ran out of disk quota.
008310    PERFORM 7990-CHECK-METRICS-STATUS.
008320
008330*   build_longest_time_to_fix_failure - the single worst FIX-TIME-MAX
008340*   seen over the run, tracked by 3510-RECORD-FIX-EVENT.
008350    MOVE FIX-TIME-MAX TO BIGINT-EDIT.
008360    PERFORM 7910-FIND-BIGINT-EDIT-START.
008370*   clear any leftover text from the previous line written.
008380    MOVE SPACES TO METRICS-TEXT.
008390*   build "build_longest_time_to_fix_failure=value" into METRICS-TEXT.
008400    STRING "build_longest_time_to_fix_failure=" DELIMITED BY SIZE
008410           BIGINT-EDIT (BIGINT-EDIT-START:) DELIMITED BY SIZE
008420        INTO METRICS-TEXT
008430    END-STRING.
008440*   write the line just built.
008450    WRITE METRICS_RECORD.
008460*   bad write usually means METRICS ran out of disk quota.
008470    PERFORM 7990-CHECK-METRICS-STATUS.
008480
008490*   build_average_builds_to_fix_failure - how many build numbers it
008500*   typically took to go from failing to fixed.
008510    MOVE AVG-BUILDS-TO-FIX TO DEC2-EDIT.
008520    PERFORM 7920-FIND-DEC2-EDIT-START.
008530*   clear any leftover text from the previous line written.
008540    MOVE SPACES TO METRICS-TEXT.
008550*   build "build_average_builds_to_fix_failure=value" into METRICS-TEXT.
008560    STRING "build_average_builds_to_fix_failure=" DELIMITED BY SIZE
008570           DEC2-EDIT (DEC2-EDIT-START:) DELIMITED BY SIZE
008580        INTO METRICS-TEXT
008590    END-STRING.
008600*   write the line just built.
008610    WRITE METRICS_RECORD.
008620*   bad write usually means METRICS ran out of disk quota.
008630    PERFORM 7990-CHECK-METRICS-STATUS.
008640/
008650*   build_average_time_to_stabilize - elapsed millis from an unstable
008660*   (or failing) record to the next fully stable one.
008670    MOVE AVG-TIME-TO-STABILIZE TO DEC2-BIG-EDIT.
008680    PERFORM 7930-FIND-DEC2-BIG-EDIT-START.
008690*   clear any leftover text from the previous line written.
008700    MOVE SPACES TO METRICS-TEXT.
008710*   build "build_average_time_to_stabilize=value" into METRICS-TEXT.
008720    STRING "build_average_time_to_stabilize=" DELIMITED BY SIZE
008730           DEC2-BIG-EDIT (DEC2-BIG-EDIT-START:) DELIMITED BY SIZE
008740        INTO METRICS-TEXT
008750    END-STRING.
008760*   write the line just built.
008770    WRITE METRICS_RECORD.
008780*   bad write usually means METRICS ran out of disk quota.
008790    PERFORM 7990-CHECK-METRICS-STATUS.
008800
008810*   build_longest_time_to_stabilize - worst STABILIZE-TIME-MAX seen,
008820*   tracked by 3520-RECORD-STABILIZE-EVENT.
008830    MOVE STABILIZE-TIME-MAX TO BIGINT-EDIT.
008840    PERFORM 7910-FIND-BIGINT-EDIT-START.
008850*   clear any leftover text from the previous line written.
008860    MOVE SPACES TO METRICS-TEXT.
008870*   build "build_longest_time_to_stabilize=value" into METRICS-TEXT.
008880    STRING "build_longest_time_to_stabilize=" DELIMITED BY SIZE
008890           BIGINT-EDIT (BIGINT-EDIT-START:) DELIMITED BY SIZE
008900        INTO METRICS-TEXT
008910    END-STRING.
008920*   write the line just built.
008930    WRITE METRICS_RECORD.
008940*   bad write usually means METRICS ran out of disk quota.
008950    PERFORM 7990-CHECK-METRICS-STATUS.
008960
008970*   build_average_builds_to_stabilize - last of the twelve published
008980*   count/rate/duration/fix/stabilize measures this paragraph writes.
008990    MOVE AVG-BUILDS-TO-STABILIZE TO DEC2-EDIT.
009000    PERFORM 7920-FIND-DEC2-EDIT-START.
009010*   clear any leftover text from the previous line written.
009020    MOVE SPACES TO METRICS-TEXT.
009030*   build "build_average_builds_to_stabilize=value" into METRICS-TEXT.
009040    STRING "build_average_builds_to_stabilize=" DELIMITED BY SIZE
009050           DEC2-EDIT (DEC2-EDIT-START:) DELIMITED BY SIZE
009060        INTO METRICS-TEXT
009070    END-STRING.
009080*   write the line just built.
009090    WRITE METRICS_RECORD.
009100*   bad write usually means METRICS ran out of disk quota.
009110    PERFORM 7990-CHECK-METRICS-STATUS.
009120/
009130* CIS-017 - cause-of-build fields come from LAST_BUILD_REC, the last
009140* record 3600 saved, not the current CI_BUILD_REC (which by this
009150* point in the run holds nothing useful - the loop has already ended).
009160* Skipped entirely on an empty input file (BUILDS-COUNT = 0), and
009170* each individual field is skipped when LAST_BUILD_REC never had it
009180* set - CI-BLD-URL is always expected, but the five cause_* fields
009190* may all be blank if the build was not triggered by an identifiable
009200* cause.
009210 7200-PUBLISH-CAUSE-FIELDS.
009220    IF BUILDS-COUNT > 0
009230*       always published when there was at least one build.
009240        PERFORM 7210-WRITE-URL-LINE
009250*       each of the five cause_* fields below is optional.
009260        IF LAST-BLD-CAUSE-DESCRIPTION NOT = SPACES
009270            PERFORM 7220-WRITE-CAUSE-DESC-LINE
009280        END-IF
009290        IF LAST-BLD-CAUSE-USER NOT = SPACES
009300            PERFORM 7230-WRITE-CAUSE-USER-LINE
009310        END-IF
009320        IF LAST-BLD-CAUSE-PROJECT NOT = SPACES
009330            PERFORM 7240-WRITE-CAUSE-PROJECT-LINE
009340        END-IF
009350*       the upstream build's own number, if it was chained.
009360        IF LAST-BLD-CAUSE-PROJECT-BUILD NOT = SPACES
009370            PERFORM 7250-WRITE-CAUSE-BUILD-LINE
009380        END-IF
009390*       last of the six cause/action fields.
009400        IF LAST-BLD-CAUSE-PROJECT-URL NOT = SPACES
009410            PERFORM 7260-WRITE-CAUSE-URL-LINE
009420        END-IF
009430    END-IF.
009440*
009450* build_url - always written when there is at least one build, even
009460* if every cause_* field below it turns out blank.
009470 7210-WRITE-URL-LINE.
009480    MOVE LAST-BLD-URL TO WORK-TEXT.
009490*   trim trailing blanks off this text field.
009500    PERFORM 7950-FIND-WORK-LENGTH.
009510*   clear any leftover text from the previous line written.
009520    MOVE SPACES TO METRICS-TEXT.
009530*   build "build_url=value" into METRICS-TEXT.
009540    STRING "build_url=" DELIMITED BY SIZE
009550           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
009560        INTO METRICS-TEXT
009570    END-STRING.
009580*   write the line just built.
009590    WRITE METRICS_RECORD.
009600*   bad write usually means METRICS ran out of disk quota.
009610    PERFORM 7990-CHECK-METRICS-STATUS.
009620/
009630* cause_description - the short free-text reason for the last build.
009640 7220-WRITE-CAUSE-DESC-LINE.
009650    MOVE LAST-BLD-CAUSE-DESCRIPTION TO WORK-TEXT.
009660*   trim trailing blanks off this text field.
009670    PERFORM 7950-FIND-WORK-LENGTH.
009680*   clear any leftover text from the previous line written.
009690    MOVE SPACES TO METRICS-TEXT.
009700*   build "cause_description=value" into METRICS-TEXT.
009710    STRING "cause_description=" DELIMITED BY SIZE
009720           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
009730        INTO METRICS-TEXT
009740    END-STRING.
009750*   write the line just built.
009760    WRITE METRICS_RECORD.
009770*   bad write usually means METRICS ran out of disk quota.
009780    PERFORM 7990-CHECK-METRICS-STATUS.
009790*
009800* cause_user - the user who triggered the last build, if any.
009810 7230-WRITE-CAUSE-USER-LINE.
009820    MOVE LAST-BLD-CAUSE-USER TO WORK-TEXT.
009830*   trim trailing blanks off this text field.
009840    PERFORM 7950-FIND-WORK-LENGTH.
009850*   clear any leftover text from the previous line written.
009860    MOVE SPACES TO METRICS-TEXT.
009870*   build "cause_user=value" into METRICS-TEXT.
009880    STRING "cause_user=" DELIMITED BY SIZE
009890           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
009900        INTO METRICS-TEXT
009910    END-STRING.
009920*   write the line just built.
009930    WRITE METRICS_RECORD.
009940*   bad write usually means METRICS ran out of disk quota.
009950    PERFORM 7990-CHECK-METRICS-STATUS.
009960/
009970* cause_project - the upstream project, if the last build was chained.
009980 7240-WRITE-CAUSE-PROJECT-LINE.
009990    MOVE LAST-BLD-CAUSE-PROJECT TO WORK-TEXT.
010000*   trim trailing blanks off this text field.
010010    PERFORM 7950-FIND-WORK-LENGTH.
010020*   clear any leftover text from the previous line written.
010030    MOVE SPACES TO METRICS-TEXT.
010040*   build "cause_project=value" into METRICS-TEXT.
010050    STRING "cause_project=" DELIMITED BY SIZE
010060           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
010070        INTO METRICS-TEXT
010080    END-STRING.
010090*   write the line just built.
010100    WRITE METRICS_RECORD.
010110*   bad write usually means METRICS ran out of disk quota.
010120    PERFORM 7990-CHECK-METRICS-STATUS.
010130*
010140* cause_build - the upstream project's own build number.
010150 7250-WRITE-CAUSE-BUILD-LINE.
010160    MOVE LAST-BLD-CAUSE-PROJECT-BUILD TO WORK-TEXT.
010170*   trim trailing blanks off this text field.
010180    PERFORM 7950-FIND-WORK-LENGTH.
010190*   clear any leftover text from the previous line written.
010200    MOVE SPACES TO METRICS-TEXT.
010210*   build "cause_build=value" into METRICS-TEXT.
010220    STRING "cause_build=" DELIMITED BY SIZE
010230           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
010240        INTO METRICS-TEXT
010250    END-STRING.
010260*   write the line just built.
010270    WRITE METRICS_RECORD.
010280*   bad write usually means METRICS ran out of disk quota.
010290    PERFORM 7990-CHECK-METRICS-STATUS.
010300/
010310* cause_url - the last of the six cause/action fields this batch ever
010320* publishes.
010330 7260-WRITE-CAUSE-URL-LINE.
010340    MOVE LAST-BLD-CAUSE-PROJECT-URL TO WORK-TEXT.
010350*   trim trailing blanks off this text field.
010360    PERFORM 7950-FIND-WORK-LENGTH.
010370*   clear any leftover text from the previous line written.
010380    MOVE SPACES TO METRICS-TEXT.
010390*   build "cause_url=value" into METRICS-TEXT.
010400    STRING "cause_url=" DELIMITED BY SIZE
010410           WORK-TEXT (1:WORK-LEN) DELIMITED BY SIZE
010420        INTO METRICS-TEXT
010430    END-STRING.
010440*   write the line just built.
010450    WRITE METRICS_RECORD.
010460*   bad write usually means METRICS ran out of disk quota.
010470    PERFORM 7990-CHECK-METRICS-STATUS.
010480*
010490* CIS-028 - the two data series, skipped on an empty input file the
010500* same way 7200 above is.
010510 7300-WRITE-SERIES-METRICS.
010520    IF BUILDS-COUNT > 0
010530        PERFORM 7310-WRITE-DURATIONS-LINE
010540        PERFORM 7320-WRITE-RESULTS-LINE
010550    END-IF.
010560/
010570* build_durations - the whole DURATIONS-LINE built up entry by entry
010580* in 3710 above, trimmed to DUR-ACTUAL-LEN (one less than the pointer,
010590* since DUR-LINE-PTR always points one past the last byte written).
010600 7310-WRITE-DURATIONS-LINE.
010610    COMPUTE DUR-ACTUAL-LEN = DUR-LINE-PTR - 1.
010620*   clear any leftover text from the previous line written.
010630    MOVE SPACES TO METRICS-TEXT.
010640*   build "build_durations=value" into METRICS-TEXT.
010650    STRING "build_durations=" DELIMITED BY SIZE
010660           DURATIONS-LINE (1:DUR-ACTUAL-LEN) DELIMITED BY SIZE
010670        INTO METRICS-TEXT
010680    END-STRING.
010690*   write the line just built.
010700    WRITE METRICS_RECORD.
010710*   bad write usually means METRICS ran out of disk quota.
010720    PERFORM 7990-CHECK-METRICS-STATUS.
010730*
010740* build_results - same shape as 7310 above, over RESULTS-LINE.
010750 7320-WRITE-RESULTS-LINE.
010760    COMPUTE RES-ACTUAL-LEN = RES-LINE-PTR - 1.
010770*   clear any leftover text from the previous line written.
010780    MOVE SPACES TO METRICS-TEXT.
010790*   build "build_results=value" into METRICS-TEXT.
010800    STRING "build_results=" DELIMITED BY SIZE
010810           RESULTS-LINE (1:RES-ACTUAL-LEN) DELIMITED BY SIZE
010820        INTO METRICS-TEXT
010830    END-STRING.
010840*   write the line just built.
010850    WRITE METRICS_RECORD.
010860*   bad write usually means METRICS ran out of disk quota.
010870    PERFORM 7990-CHECK-METRICS-STATUS.
010880/
010890*--------------------------------------------------------------------*
010900* 79xx - zero-suppression scan family.  Each of these pairs finds the *
010910* first non-space column of its edit picture, exactly the same        *
010920* backward/forward-scan-to-a-paragraph-that-just-CONTINUEs idiom      *
010930* CIBLDSR0 uses, so the finder and the STRING reference-modification  *
010940* that follows it (EDIT-FIELD (START:)) never carry a leading run of  *
010950* blanks into the published METRICS line.  The UNTIL limit on each    *
010960* finder always matches its own edit picture's column width, reviewed *
010970* and confirmed correct per CIS-074 above.                             *
010980*--------------------------------------------------------------------*
010990* INT-EDIT is Z(08)9 - 9 columns.
011000 7900-FIND-INT-EDIT-START.
011010*   start pessimistic at column 1, the scan below corrects it.
011020    MOVE 1 TO INT-EDIT-START.
011030    PERFORM 7905-SCAN-INT-EDIT-FWD
011040        VARYING INT-EDIT-START FROM 1 BY 1
011050        UNTIL INT-EDIT-START > 9
011060           OR INT-EDIT (INT-EDIT-START:1) NOT = SPACE.
011070*
011080* Empty scan body - all the work is in the VARYING/UNTIL clause above.
011090 7905-SCAN-INT-EDIT-FWD.
011100    CONTINUE.
011110*
011120* BIGINT-EDIT is Z(16)9 - 17 columns, wide enough for FIX-TIME-MAX/
011130* STABILIZE-TIME-MAX's PIC 9(17) width.
011140 7910-FIND-BIGINT-EDIT-START.
011150*   same seed-and-scan idiom as 7900 above, over the wider picture.
011160    MOVE 1 TO BIGINT-EDIT-START.
011170    PERFORM 7915-SCAN-BIGINT-EDIT-FWD
011180        VARYING BIGINT-EDIT-START FROM 1 BY 1
011190        UNTIL BIGINT-EDIT-START > 17
011200           OR BIGINT-EDIT (BIGINT-EDIT-START:1) NOT = SPACE.
011210*
011220* Empty scan body, same pattern as 7905 above.
011230 7915-SCAN-BIGINT-EDIT-FWD.
011240    CONTINUE.
011250/
011260* DEC2-EDIT is Z(08)9.99 - 12 columns including the decimal point,
011270* used for the shorter of the two ROUNDED-to-two-decimal averages.
011280 7920-FIND-DEC2-EDIT-START.
011290*   same idiom again, over the two-decimal picture.
011300    MOVE 1 TO DEC2-EDIT-START.
011310    PERFORM 7925-SCAN-DEC2-EDIT-FWD
011320        VARYING DEC2-EDIT-START FROM 1 BY 1
011330        UNTIL DEC2-EDIT-START > 12
011340           OR DEC2-EDIT (DEC2-EDIT-START:1) NOT = SPACE.
011350*
011360* Empty scan body, same pattern as the others above.
011370 7925-SCAN-DEC2-EDIT-FWD.
011380    CONTINUE.
011390*
011400* DEC2-BIG-EDIT is Z(14)9.99 - 18 columns, used for the wider
011410* time-to-fix/time-to-stabilize averages.
011420 7930-FIND-DEC2-BIG-EDIT-START.
011430*   same idiom again, over the wider two-decimal picture.
011440    MOVE 1 TO DEC2-BIG-EDIT-START.
011450    PERFORM 7935-SCAN-DEC2-BIG-EDIT-FWD
011460        VARYING DEC2-BIG-EDIT-START FROM 1 BY 1
011470        UNTIL DEC2-BIG-EDIT-START > 18
011480           OR DEC2-BIG-EDIT (DEC2-BIG-EDIT-START:1) NOT = SPACE.
011490*
011500* Empty scan body, same pattern as the others above.
011510 7935-SCAN-DEC2-BIG-EDIT-FWD.
011520    CONTINUE.
011530/
011540* SR-EDIT is ZZ9.9 - 5 columns, the narrowest of the edit pictures,
011550* sized only for the 0-100.0 range SUCCESS-RATE is computed into.
011560 7940-FIND-SR-EDIT-START.
011570*   same idiom again, over the narrowest of the five pictures.
011580    MOVE 1 TO SR-EDIT-START.
011590    PERFORM 7945-SCAN-SR-EDIT-FWD
011600        VARYING SR-EDIT-START FROM 1 BY 1
011610        UNTIL SR-EDIT-START > 5
011620           OR SR-EDIT (SR-EDIT-START:1) NOT = SPACE.
011630*
011640* Empty scan body, same pattern as the others above.
011650 7945-SCAN-SR-EDIT-FWD.
011660    CONTINUE.
011670*
011680* Trims trailing spaces off WORK-TEXT before the 72xx family STRINGs
011690* it into METRICS-TEXT - a backward scan, unlike the forward scans
011700* above, since WORK-TEXT is plain text with no zero-suppression.
011710 7950-FIND-WORK-LENGTH.
011720*   start optimistic at the full width, the backward scan below
011730*   pulls it in to the last non-blank column.
011740    MOVE 200 TO WORK-LEN.
011750    PERFORM 7955-SCAN-WORK-BACK
011760        VARYING WORK-LEN FROM 200 BY -1
011770        UNTIL WORK-LEN = 0
011780           OR WORK-TEXT (WORK-LEN:1) NOT = SPACE.
011790*
011800* Empty scan body, same pattern as the others above.
011810 7955-SCAN-WORK-BACK.
011820    CONTINUE.
011830*
011840* Shared by every 71xx/72xx/73xx paragraph above - a bad write here
011850* usually means METRICS ran out of disk quota mid-run.
011860 7990-CHECK-METRICS-STATUS.
011870    IF NOT METRICS-OK
011880        DISPLAY "CIBLSTB0 - ERROR WRITING METRICS, STATUS="
011890                METRICS-STATUS
011900        GO TO 9900-EXIT
011910    END-IF.
011920/
011930* Closes both files and logs the final build count for the operator
011940* log, same as CIRAWCV0's own completion message.
011950 8000-FINALISATION.
011960    CLOSE BUILDHST.
011970    CLOSE METRICS.
011980    DISPLAY "CIBLSTB0 - RUN COMPLETE, BUILDS PROCESSED: "
011990            BUILDS-COUNT.
012000*
012010* Common exit point for both the normal end-of-job path and every
012020* GO TO 9900-EXIT error branch above.
012030 9900-EXIT.
012040    STOP RUN.
012050*
012060* **************** END OF SOURCE CIBLSTB0 ****************
